000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDDEVIN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100*
001200* DATE-WRITTEN  JWS   ORIGINAL - NIGHTLY DEVICE-INGEST STEP.  READS
001300*                     THE DEVICE-TAGGED SLICE OF THE VITALS FILE,
001400*                     AUTHENTICATES EACH RECORD'S OWNING DEVICE,
001500*                     FORCES THE UNIT OF MEASURE, CHECKS TREATMENT
001600*                     CONSENT, FIRES THE ALERT-ENGINE AND ROLLS A
001700*                     PER-BATCH AUDIT ROW.
001800* 03/02/08      JWS   ADDED THE FAULT-TOLERANCE RULE - ONE BAD
001900*                     MEASUREMENT NO LONGER ABORTS THE REST OF THE
002000*                     DEVICE'S BATCH.  A RETRY STORM FROM A SINGLE
002100*                     FAULTY WEARABLE WAS TAKING DOWN THE WHOLE
002200*                     OVERNIGHT FEED.  CR-0141.
002300* 11/19/08      JWS   ADDED THE FORCE-UNIT TABLE - SOME WEARABLE
002400*                     FIRMWARE WAS SENDING DEGF INSTEAD OF DEGC.
002500*                     WE NOW ALWAYS OVERWRITE THE UNIT ON THE WAY
002600*                     IN RATHER THAN TRUST THE DEVICE.  CR-0149.
002700* 01/09/99      RKO   YEAR-2000 REVIEW - NO 2-DIGIT YEAR FIELDS IN
002800*                     THIS PROGRAM, NO CHANGE REQUIRED. TICKET
002900*                     Y2K-0042.
003000* 08/14/03      TLG   CONSENT CHECK NOW PASSES A BLANK DOCTOR ID -
003100*                     DEVICE-SOURCED READINGS ARE COVERED BY ANY
003200*                     GRANTEE'S TREATMENT CONSENT, NOT JUST ONE
003300*                     NAMED DOCTOR.  CR-0317.
003400* 12/10/09      WDH   REBUILT AS MEDDEVIN UNDER THE MEDIQUEST
003500*                     NAMING CONVENTION AFTER THE CLINIC PORTAL
003600*                     CUTOVER - PATSRCH/PATMSTR-VSAM REPLACED BY
003700*                     THE DEVICE/VITALS/CONSENT FILE SET.
003710* 03/18/11      PXA   THIS STEP RUNS AFTER MEDVALID IN THE SAME
003720*                     NIGHTLY RUN - OPEN OUTPUT ON ALERT-FILE AND
003730*                     THE "OPEN" FUNCTION CODE TO MEDAUDIT WERE
003740*                     TRUNCATING MEDVALID'S ALERT AND AUDIT OUTPUT
003750*                     BEFORE THIS STEP EVER WROTE A ROW.  NOW OPENS
003760*                     ALERT-FILE EXTEND AND PASSES "EXTEND" TO
003770*                     MEDAUDIT SO MEDVALID'S ROWS SURVIVE THE RUN.
003780*                     CR-0406.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900     ASSIGN TO UT-S-SYSOUT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT DEVICE-FILE
005300     ASSIGN TO UT-S-DEVICE
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS DFCODE.
005600
005700     SELECT CONSENT-FILE
005800     ASSIGN TO UT-S-CONSENT
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS CFCODE.
006100
006200****** DEVICE-TAGGED SLICE OF THE NIGHTLY VITALS FEED - THE ROUTER
006300****** TEAM SPLITS VIT-SOURCE = DEVICE ROWS INTO THEIR OWN DD AHEAD
006400****** OF THIS STEP SO MEDVALID NEVER SEES THEM TWICE.
006500     SELECT VITALS-FILE
006600     ASSIGN TO UT-S-DEVVITL
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS VFCODE.
006900
007000     SELECT ALERT-FILE
007100     ASSIGN TO UT-S-ALERTOUT
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS AFCODE.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 100 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC  PIC X(100).
008400
008500 FD  DEVICE-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 60 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS DEVICE-FILE-REC.
009100 01  DEVICE-FILE-REC.
009200     COPY DEVMSTR.
009300
009400 FD  CONSENT-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 80 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS CONSENT-FILE-REC.
010000 01  CONSENT-FILE-REC.
010100     COPY CONSENT.
010200
010300 FD  VITALS-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 140 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS VITALS-FILE-REC.
010900 01  VITALS-FILE-REC.
011000     COPY VITALREC.
011100
011200 FD  ALERT-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 150 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS ALERT-FILE-REC.
011800     COPY ALERTREC.
011900
012000 WORKING-STORAGE SECTION.
012100 01  FILE-STATUS-CODES.
012200     05  DFCODE                  PIC X(02).
012300         88  DF-OK                   VALUE "00".
012400         88  DF-EOF                  VALUE "10".
012500     05  CFCODE                  PIC X(02).
012600         88  CF-OK                   VALUE "00".
012700         88  CF-EOF                  VALUE "10".
012800     05  VFCODE                  PIC X(02).
012900         88  VF-OK                   VALUE "00".
013000         88  VF-EOF                  VALUE "10".
013100     05  AFCODE                  PIC X(02).
013200         88  AF-OK                   VALUE "00".
013300
013400 01  DEVICE-TABLE-AREA.
013500     05  WS-MAX-DEVICE           PIC S9(08) COMP VALUE 4000.
013600     05  DEV-ROW-COUNT           PIC S9(08) COMP.
013700     05  DEV-ROW OCCURS 4000 TIMES
013800                 INDEXED BY DEV-IDX.
013900         COPY DEVMSTR REPLACING ==DEV-== BY ==DVT-ROW-==.
014000
014100 01  CONSENT-TABLE-AREA.
014200     05  WS-MAX-CONSENT          PIC S9(08) COMP VALUE 8000.
014300     05  CNT-ROW-COUNT           PIC S9(08) COMP.
014400     05  CNT-ROW OCCURS 8000 TIMES
014500                 INDEXED BY CNT-IDX.
014600         COPY CONSENT REPLACING ==CON-== BY ==CNT-ROW-==.
014700
014800 01  REDEF-OF-DEVICE-TABLE REDEFINES DEVICE-TABLE-AREA.
014900     05  FILLER                  PIC X(08).
015000     05  FILLER                  PIC X(60) OCCURS 4000 TIMES.
015100
015200 01  REDEF-OF-CONSENT-TABLE REDEFINES CONSENT-TABLE-AREA.
015300     05  FILLER                  PIC X(08).
015400     05  FILLER                  PIC X(80) OCCURS 8000 TIMES.
015500
015600 01  MORE-VITALS-SW               PIC X(01) VALUE SPACE.
015700     88  NO-MORE-VITALS              VALUE "N".
015800     88  MORE-VITALS                 VALUE " ".
015900
017005 77  DEVICE-OK-SW                PIC X(01).
017010     88  DEVICE-IS-OK                VALUE "Y".
017015     88  DEVICE-NOT-OK               VALUE "N".
017020 77  CONSENT-OK-SW               PIC X(01).
017025     88  CONSENT-IS-OK               VALUE "Y".
017030     88  CONSENT-NOT-OK              VALUE "N".
017035 77  REJECT-SW                   PIC X(01).
017040     88  VITAL-IS-REJECTED           VALUE "Y".
017045     88  VITAL-NOT-REJECTED          VALUE "N".
017050 77  FIRST-VITAL-SW              PIC X(01) VALUE "Y".
017055     88  FIRST-VITAL-THIS-RUN        VALUE "Y".
017060
017300 01  HOLD-FIELDS.
017400     05  HOLD-BATCH-ID           PIC X(12).
017500     05  HOLD-REJECT-REASON      PIC X(40).
017600
017700 01  COUNTERS-AND-ACCUMULATORS.
017800     05  BATCH-READ              PIC S9(07) COMP.
017900     05  BATCH-STORED            PIC S9(07) COMP.
018000     05  BATCH-REJECTED          PIC S9(07) COMP.
018100     05  GRAND-READ              PIC S9(07) COMP.
018200     05  GRAND-STORED            PIC S9(07) COMP.
018300     05  GRAND-REJECTED          PIC S9(07) COMP.
018400
018500 01  WS-DATE                     PIC 9(06).
018600 01  WS-NOW-TS                   PIC 9(14).
018700 01  WS-NOW-TS-SPLIT REDEFINES WS-NOW-TS.
018800     05  WS-NOW-DATE-PART        PIC 9(08).
018900     05  WS-NOW-TIME-PART        PIC 9(06).
019000 01  WS-CURRENT-DATE-FIELDS.
019100     05  WS-CURRENT-YEAR         PIC 9(4).
019200     05  WS-CURRENT-MONTH        PIC 9(2).
019300     05  WS-CURRENT-DAY          PIC 9(2).
019400 01  WS-CURRENT-TIME-FIELDS.
019500     05  WS-CURRENT-HOUR         PIC 9(2).
019600     05  WS-CURRENT-MINUTE       PIC 9(2).
019700     05  WS-CURRENT-SECOND       PIC 9(2).
019800     05  WS-CURRENT-HS           PIC 9(2).
019900
020000 01  ALERT-LINK-AREA.
020100     05  ALC-VITAL-TYPE          PIC X(12).
020200     05  ALC-VALUE               PIC S9(05)V99 COMP-3.
020300     05  ALC-ALERT-FIRED-SW      PIC X(01).
020400     05  ALC-ALERT-TYPE          PIC X(16).
020500     05  ALC-SEVERITY            PIC X(08).
020600     05  ALC-TITLE               PIC X(32).
020700
020800 01  CONSENT-LINK-AREA.
020900     05  CNS-FUNCTION-CODE       PIC X(08).
021000     05  CNS-PATIENT-ID          PIC X(12).
021100     05  CNS-PURPOSE             PIC X(12).
021200     05  CNS-DOCTOR-ID           PIC X(12).
021300     05  CNS-ACTOR-ID            PIC X(12).
021400     05  CNS-NOW-TS              PIC 9(14).
021500     05  CNS-RESULT-SW           PIC X(01).
021600
021700 01  AUDIT-LINK-AREA.
021800     05  AUL-FUNCTION-CODE       PIC X(08).
021900     05  AUL-RECORD.
022000         COPY AUDITREC REPLACING ==AUD-== BY ==AUL-==.
022100
022200 01  SUB-RETURN-CD                PIC S9(04) COMP.
022300
022400 01  WS-DESC-EDIT-FIELDS.
022500     05  WS-STORED-EDIT          PIC ZZZ9.
022600     05  WS-REJECTED-EDIT        PIC ZZZ9.
022700
022800 COPY ABENDREC.
022900
023000 PROCEDURE DIVISION.
023100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023200     PERFORM 100-MAINLINE THRU 100-EXIT
023300             UNTIL NO-MORE-VITALS.
023400     PERFORM 900-CLEANUP THRU 900-EXIT.
023500     MOVE ZERO TO RETURN-CODE.
023600     GOBACK.
023700
023800 000-HOUSEKEEPING.
023900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024000     DISPLAY "******** BEGIN JOB MEDDEVIN ********".
024100     ACCEPT WS-CURRENT-DATE-FIELDS FROM DATE YYYYMMDD.
024200     ACCEPT WS-CURRENT-TIME-FIELDS FROM TIME.
024300     STRING WS-CURRENT-YEAR WS-CURRENT-MONTH WS-CURRENT-DAY
024400            WS-CURRENT-HOUR WS-CURRENT-MINUTE WS-CURRENT-SECOND
024500            DELIMITED BY SIZE INTO WS-NOW-TS.
024600
024700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
024800     MOVE ZERO TO DEV-ROW-COUNT, CNT-ROW-COUNT.
024900     MOVE SPACES TO HOLD-BATCH-ID.
025000
025100     OPEN INPUT DEVICE-FILE, CONSENT-FILE, VITALS-FILE.
025150     OPEN OUTPUT SYSOUT.
025200     OPEN EXTEND ALERT-FILE.
025300
025400     PERFORM 810-LOAD-DEVICE-TABLE THRU 810-EXIT.
025500     PERFORM 820-LOAD-CONSENT-TABLE THRU 820-EXIT.
025600
025700     MOVE "EXTEND" TO AUL-FUNCTION-CODE.
025800     CALL "MEDAUDIT" USING AUDIT-LINK-AREA, SUB-RETURN-CD.
025900 000-EXIT.
026000     EXIT.
026100
026200 100-MAINLINE.
026300     MOVE "100-MAINLINE" TO PARA-NAME.
026400     READ VITALS-FILE
026500         AT END
026600             MOVE "N" TO MORE-VITALS-SW
026700             GO TO 100-EXIT
026800     END-READ.
026900     ADD 1 TO GRAND-READ.
027000
027100     IF FIRST-VITAL-THIS-RUN
027200         MOVE VIT-BATCH-ID TO HOLD-BATCH-ID
027300         MOVE "N" TO FIRST-VITAL-SW.
027400
027500     IF VIT-BATCH-ID NOT = HOLD-BATCH-ID
027600         PERFORM 600-BATCH-BREAK THRU 600-EXIT
027700         MOVE VIT-BATCH-ID TO HOLD-BATCH-ID.
027800
027900     ADD 1 TO BATCH-READ.
028000     PERFORM 200-INGEST-ONE-VITAL THRU 200-EXIT.
028100 100-EXIT.
028200     EXIT.
028300
028400*** ONE BAD MEASUREMENT MUST NEVER STOP THE REST OF THE BATCH -
028500*** CR-0141.  EVERY FAILURE PATH FALLS THROUGH TO 200-EXIT, NONE
028600*** OF THEM GO TO THE READ LOOP OR THE ABEND ROUTINE.
028700 200-INGEST-ONE-VITAL.
028800     MOVE "200-INGEST-ONE-VITAL" TO PARA-NAME.
028900     MOVE "N" TO REJECT-SW.
029000
029100     PERFORM 210-AUTHENTICATE-DEVICE THRU 210-EXIT.
029200     IF DEVICE-NOT-OK
029300         MOVE "Y" TO REJECT-SW
029400         GO TO 200-EXIT.
029500
029600     PERFORM 230-CHECK-TREATMENT-CONSENT THRU 230-EXIT.
029700     IF CONSENT-NOT-OK
029800         MOVE "Y" TO REJECT-SW
029900         MOVE "CONSENT NOT ON FILE" TO HOLD-REJECT-REASON
030000         GO TO 200-EXIT.
030100
030200     PERFORM 300-FORCE-UNIT THRU 300-EXIT.
030300     PERFORM 400-FIRE-ALERT THRU 400-EXIT.
030400
030500     ADD 1 TO BATCH-STORED, GRAND-STORED.
030600 200-EXIT.
030700     EXIT.
030800
030900 210-AUTHENTICATE-DEVICE.
031000     MOVE "210-AUTHENTICATE-DEVICE" TO PARA-NAME.
031100     MOVE "N" TO DEVICE-OK-SW.
031200     SET DEV-IDX TO 1.
031300     SEARCH DEV-ROW
031400         AT END
031500             MOVE "DEVICE NOT FOUND OR INACTIVE" TO
031600                 HOLD-REJECT-REASON
031700         WHEN DVT-ROW-ID (DEV-IDX) = VIT-SOURCE-ID
031800             IF DVT-ROW-ACTIVE-FLAG (DEV-IDX) = "Y"
031900                 IF VIT-CHECKSUM = DVT-ROW-KEY-HASH (DEV-IDX)
032000                     MOVE "Y" TO DEVICE-OK-SW
032100                 ELSE
032200                     MOVE "INVALID API KEY" TO HOLD-REJECT-REASON
032300                 END-IF
032400             ELSE
032500                 MOVE "DEVICE NOT FOUND OR INACTIVE" TO
032600                      HOLD-REJECT-REASON
032700             END-IF
032800     END-SEARCH.
032900 210-EXIT.
033000     EXIT.
033100
033200 230-CHECK-TREATMENT-CONSENT.
033300     MOVE "230-CHECK-TREATMENT-CONSENT" TO PARA-NAME.
033400     MOVE "CHECK"        TO CNS-FUNCTION-CODE.
033500     MOVE VIT-PATIENT-ID TO CNS-PATIENT-ID.
033600     MOVE "TREATMENT"    TO CNS-PURPOSE.
033700     MOVE SPACES         TO CNS-DOCTOR-ID.
033800     MOVE WS-NOW-TS      TO CNS-NOW-TS.
033900     CALL "MEDCONSNT" USING CONSENT-LINK-AREA,
034000                             CONSENT-TABLE-AREA,
034100                             SUB-RETURN-CD.
034200     IF CNS-RESULT-SW = "Y"
034300         MOVE "Y" TO CONSENT-OK-SW
034400     ELSE
034500         MOVE "N" TO CONSENT-OK-SW.
034600 230-EXIT.
034700     EXIT.
034800
034900*** THE DEVICE NEVER SETS THE UNIT ITSELF - WE ALWAYS OVERWRITE IT
035000*** FROM THE FIXED TYPE-TO-UNIT MAP. CR-0149.
035100 300-FORCE-UNIT.
035200     MOVE "300-FORCE-UNIT" TO PARA-NAME.
035300     EVALUATE TRUE
035400         WHEN VIT-TYPE-HEART-RATE
035500             MOVE "bpm"     TO VIT-UNIT
035600         WHEN VIT-TYPE-BP-SYS OR VIT-TYPE-BP-DIA
035700             MOVE "mmHg"    TO VIT-UNIT
035800         WHEN VIT-TYPE-SPO2
035900             MOVE "%"       TO VIT-UNIT
036000         WHEN VIT-TYPE-TEMPERATURE
036100             MOVE "degC"    TO VIT-UNIT
036200         WHEN VIT-TYPE-GLUCOSE
036300             MOVE "mg/dL"   TO VIT-UNIT
036400         WHEN VIT-TYPE = "WEIGHT"
036500             MOVE "kg"      TO VIT-UNIT
036600         WHEN VIT-TYPE = "HEIGHT"
036700             MOVE "cm"      TO VIT-UNIT
036800         WHEN VIT-TYPE = "BMI"
036900             MOVE "kg/m2"   TO VIT-UNIT
037000         WHEN VIT-TYPE = "RESP-RATE"
037100             MOVE "bpm"     TO VIT-UNIT
037200         WHEN VIT-TYPE = "STEPS"
037300             MOVE "count"   TO VIT-UNIT
037400         WHEN VIT-TYPE = "SLEEP-HRS"
037500             MOVE "hours"   TO VIT-UNIT
037600         WHEN VIT-TYPE = "CALORIES"
037700             MOVE "kcal"    TO VIT-UNIT
037800         WHEN OTHER
037900             CONTINUE
038000     END-EVALUATE.
038100 300-EXIT.
038200     EXIT.
038300
038400 400-FIRE-ALERT.
038500     MOVE "400-FIRE-ALERT" TO PARA-NAME.
038600     MOVE VIT-TYPE  TO ALC-VITAL-TYPE.
038700     MOVE VIT-VALUE TO ALC-VALUE.
038800     CALL "MEDALERT" USING ALERT-LINK-AREA, SUB-RETURN-CD.
038900     IF ALC-ALERT-FIRED-SW = "Y"
039000         MOVE VIT-PATIENT-ID    TO ALR-PATIENT-ID
039100         MOVE ALC-ALERT-TYPE    TO ALR-TYPE
039200         MOVE ALC-SEVERITY      TO ALR-SEVERITY
039300         MOVE ALC-TITLE         TO ALR-TITLE
039400         MOVE VIT-VALUE         TO ALR-TRIGGER-VALUE
039500         MOVE VIT-TYPE          TO ALR-VITAL-TYPE
039600         MOVE VIT-RECORDED-TS   TO ALR-RECORDED-TS
039700         WRITE ALERT-FILE-REC
039710         IF NOT AF-OK
039720             MOVE "** PROBLEM WRITING ALERT-FILE" TO ABEND-REASON
039730             GO TO 1000-ABEND-RTN
039740         END-IF
039750     END-IF.
039800 400-EXIT.
039900     EXIT.
040000
040100 600-BATCH-BREAK.
040200     MOVE "600-BATCH-BREAK" TO PARA-NAME.
040300     IF BATCH-READ > ZERO
040400         SUBTRACT BATCH-STORED FROM BATCH-READ GIVING BATCH-REJECTED
040500         ADD BATCH-REJECTED TO GRAND-REJECTED
040600         PERFORM 620-AUDIT-BATCH THRU 620-EXIT
040700         MOVE ZERO TO BATCH-READ, BATCH-STORED, BATCH-REJECTED
040800     END-IF.
040900 600-EXIT.
041000     EXIT.
041100
041200 620-AUDIT-BATCH.
041300     MOVE "620-AUDIT-BATCH" TO PARA-NAME.
041400     MOVE "DEVICE-INGEST"   TO AUL-ACTION.
041500     MOVE "BATCH"           TO AUL-ACTOR-ROLE.
041600     MOVE "VITALS-BATCH"    TO AUL-RESOURCE.
041700     MOVE HOLD-BATCH-ID     TO AUL-ACTOR-ID, AUL-RESOURCE-ID.
041800     MOVE "Y"               TO AUL-SUCCESS-FLAG.
041900     MOVE SPACES             TO AUL-DESC.
042000     MOVE BATCH-STORED   TO WS-STORED-EDIT.
042100     MOVE BATCH-REJECTED TO WS-REJECTED-EDIT.
042200     STRING "STORED="   DELIMITED BY SIZE
042300            WS-STORED-EDIT   DELIMITED BY SIZE
042400            " REJECTED=" DELIMITED BY SIZE
042500            WS-REJECTED-EDIT DELIMITED BY SIZE
042600            INTO AUL-DESC.
042700     MOVE WS-NOW-TS         TO AUL-TS.
042800     MOVE "WRITE" TO AUL-FUNCTION-CODE.
042900     CALL "MEDAUDIT" USING AUDIT-LINK-AREA, SUB-RETURN-CD.
043000 620-EXIT.
043100     EXIT.
043200
043300 810-LOAD-DEVICE-TABLE.
043400     MOVE "810-LOAD-DEVICE-TABLE" TO PARA-NAME.
043500     PERFORM 812-READ-ONE-DEVICE THRU 812-EXIT
043600         UNTIL DF-EOF OR DEV-ROW-COUNT = WS-MAX-DEVICE.
043700 810-EXIT.
043800     EXIT.
043900
044000 812-READ-ONE-DEVICE.
044100     READ DEVICE-FILE
044200         AT END
044300             MOVE "10" TO DFCODE
044400             GO TO 812-EXIT
044500     END-READ.
044600     ADD 1 TO DEV-ROW-COUNT.
044700     MOVE DEVICE-FILE-REC TO DEV-ROW (DEV-ROW-COUNT).
044800 812-EXIT.
044900     EXIT.
045000
045100 820-LOAD-CONSENT-TABLE.
045200     MOVE "820-LOAD-CONSENT-TABLE" TO PARA-NAME.
045300     PERFORM 822-READ-ONE-CONSENT THRU 822-EXIT
045400         UNTIL CF-EOF OR CNT-ROW-COUNT = WS-MAX-CONSENT.
045500 820-EXIT.
045600     EXIT.
045700
045800 822-READ-ONE-CONSENT.
045900     READ CONSENT-FILE
046000         AT END
046100             MOVE "10" TO CFCODE
046200             GO TO 822-EXIT
046300     END-READ.
046400     ADD 1 TO CNT-ROW-COUNT.
046500     MOVE CONSENT-FILE-REC TO CNT-ROW (CNT-ROW-COUNT).
046600 822-EXIT.
046700     EXIT.
046800
046900 700-CLOSE-FILES.
047000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
047100     CLOSE DEVICE-FILE, CONSENT-FILE, VITALS-FILE,
047200           ALERT-FILE, SYSOUT.
047300 700-EXIT.
047400     EXIT.
047500
047600 900-CLEANUP.
047700     MOVE "900-CLEANUP" TO PARA-NAME.
047800     PERFORM 600-BATCH-BREAK THRU 600-EXIT.
047900
048000     MOVE "CLOSE" TO AUL-FUNCTION-CODE.
048100     CALL "MEDAUDIT" USING AUDIT-LINK-AREA, SUB-RETURN-CD.
048200
048300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
048400     DISPLAY "** VITALS READ **", GRAND-READ.
048500     DISPLAY "** VITALS STORED **", GRAND-STORED.
048600     DISPLAY "** VITALS REJECTED **", GRAND-REJECTED.
048700     DISPLAY "******** NORMAL END OF JOB MEDDEVIN ********".
048800 900-EXIT.
048900     EXIT.
049000
049100 1000-ABEND-RTN.
049200     WRITE SYSOUT-REC FROM ABEND-REC.
049300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
049400     DISPLAY "*** ABNORMAL END OF JOB-MEDDEVIN ***" UPON CONSOLE.
049500     DIVIDE ZERO-VAL INTO ONE-VAL.

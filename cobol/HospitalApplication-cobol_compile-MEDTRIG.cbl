000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDTRIG.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100*
001200* DATE-WRITTEN  JWS   ORIGINAL - SCANS INBOUND VOICE-TO-TEXT
001300*                     MESSAGES FOR TRIGGER WORDS AND EMERGENCY
001400*                     PHRASES, OPENS A 2-HOUR EMERGENCY-ACCESS
001500*                     WINDOW WHEN TRIGGERED.
001600* 02/14/08      JWS   ADDED THE PHRASE TABLE ALONGSIDE THE WORD
001700*                     TABLE - SINGLE WORDS ALONE WERE FIRING ON
001800*                     ROUTINE CHATTER ("HELP" IN "I CAN HELP WITH
001900*                     THAT").  CR-0133.
002000* 07/30/08      JWS   CAPPED COMBINED CONFIDENCE AT 1.00 - SCORES
002100*                     WERE RUNNING PAST 1.00 ON MESSAGES WITH
002200*                     SEVERAL MATCHES.  CR-0139.
002300* 01/09/99      RKO   YEAR-2000 REVIEW - NO 2-DIGIT YEAR FIELDS IN
002400*                     THIS PROGRAM, NO CHANGE REQUIRED. TICKET
002500*                     Y2K-0042.
002600* 05/06/04      TLG   ADDED THE PATIENT-ID MARKER SEARCH - BEFORE
002700*                     THIS THE OPERATOR HAD TO KEY THE PATIENT ID
002800*                     BY HAND OFF THE TRANSCRIPT.  CR-0288.
002900* 09/18/07      TLG   PATIENT AGE NOW LOOKED UP AGAINST THE
003000*                     PATIENT MASTER AND CARRIED ON THE AUDIT ROW
003100*                     SO THE ON-CALL DESK DOES NOT HAVE TO PULL
003200*                     THE CHART JUST TO KNOW WHO THEY ARE CALLING.
003300*                     CR-0297.
003400* 12/11/09      WDH   REBUILT AS MEDTRIG UNDER THE MEDIQUEST
003500*                     NAMING CONVENTION AFTER THE CLINIC PORTAL
003600*                     CUTOVER - TRMTSRCH RETIRED.  OUTPUT JOINS
003700*                     THE SHARED SUMMARY-REPORT AS SECTION 4.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT PATIENT-FILE
004900     ASSIGN TO UT-S-PATIENT
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS PFCODE.
005200
005300     SELECT MSG-FILE
005400     ASSIGN TO UT-S-MSGTEXT
005500       ORGANIZATION IS LINE SEQUENTIAL
005600       FILE STATUS IS MFCODE.
005700
005800     SELECT EMERG-FILE
005900     ASSIGN TO UT-S-EMERGOUT
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS EFCODE.
006200
006300     SELECT REPORT-FILE
006400     ASSIGN TO UT-S-SUMMRPT
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS RFCODE.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  PATIENT-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 120 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS PATIENT-FILE-REC.
007600 01  PATIENT-FILE-REC.
007700     COPY PATMSTR.
007800
007900****** LINE-SEQUENTIAL VOICE-TO-TEXT TRANSCRIPT, ONE MESSAGE PER
008000****** LINE, ARRIVAL ORDER.
008100 FD  MSG-FILE
008200     RECORD CONTAINS 120 CHARACTERS
008300     DATA RECORD IS MSG-FILE-REC.
008400 01  MSG-FILE-REC.
008500     COPY TRIGMSG.
008600
008700 FD  EMERG-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 100 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS EMERG-FILE-REC.
009300 01  EMERG-FILE-REC.
009400     COPY EMERGACC.
009500
009600 FD  REPORT-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 132 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS RPT-REC.
010200 01  RPT-REC  PIC X(132).
010300
010400 WORKING-STORAGE SECTION.
010500 01  FILE-STATUS-CODES.
010600     05  PFCODE                  PIC X(02).
010700         88  PF-OK                   VALUE "00".
010800         88  PF-EOF                  VALUE "10".
010900     05  MFCODE                  PIC X(02).
011000         88  MF-OK                   VALUE "00".
011100         88  MF-EOF                  VALUE "10".
011200     05  EFCODE                  PIC X(02).
011300         88  EF-OK                   VALUE "00".
011400     05  RFCODE                  PIC X(02).
011500         88  RF-OK                   VALUE "00".
011600
011700 01  SWITCHES.
011800     05  MORE-MSG-SW             PIC X(01) VALUE "Y".
011900         88  MORE-MSG-LINES           VALUE "Y".
012000         88  NO-MORE-MSG-LINES        VALUE "N".
012100     05  WS-TRIGGERED-SW         PIC X(01) VALUE "N".
012200         88  WS-WAS-TRIGGERED        VALUE "Y".
012300     05  FOUND-PATIENT-SW        PIC X(01) VALUE "N".
012400         88  FOUND-PATIENT           VALUE "Y".
012500         88  PATIENT-NOT-FOUND       VALUE "N".
012600
012700 01  WS-MAX-PATIENT               PIC S9(08) COMP VALUE 20000.
012800
012900 01  PATIENT-TABLE-AREA.
013000     05  PAT-ROW-COUNT           PIC S9(08) COMP.
013100     05  PAT-ROW OCCURS 20000 TIMES
013200                 ASCENDING KEY IS PTB-ROW-ID
013300                 INDEXED BY PTB-IDX.
013400         COPY PATMSTR REPLACING ==PAT-== BY ==PTB-ROW-==.
013500
013600 01  REDEF-OF-PATIENT-TABLE REDEFINES PATIENT-TABLE-AREA.
013700     05  FILLER                  PIC X(08).
013800     05  FILLER                  PIC X(120) OCCURS 20000 TIMES.
013900
014000 01  WS-LINE-UPPER               PIC X(120).
014100 01  WS-SCAN-TEXT.
014200     05  WS-SCAN-TEXT-BODY       PIC X(120).
014300     05  FILLER                  PIC X(20) VALUE SPACES.
014400
014500 01  HOLD-FIELDS.
014600     05  HOLD-PATIENT-ID         PIC X(12).
014700     05  HOLD-AGE                PIC S9(03) COMP.
014800     05  HOLD-AGE-EDIT           PIC ZZ9.
014900     05  WS-CONFID-THIS-MSG      PIC 9(01)V99.
015000     05  WS-DETECTED-WORDS       PIC X(40).
015100     05  WS-DETECTED-LEN         PIC S9(04) COMP.
015200
015300 01  COUNTERS-AND-ACCUMULATORS.
015400     05  WS-MSGS-SCANNED         PIC S9(07) COMP.
015500     05  WS-MSGS-TRIGGERED       PIC S9(07) COMP.
015600     05  WS-ACCESS-OPENED        PIC S9(07) COMP.
015700
015750 77  SS-SCAN-POS                 PIC S9(04) COMP.
015760 77  SS-FOUND-POS                PIC S9(04) COMP.
015770 77  WS-SCAN-CHAR                PIC X(01).
015780 77  WS-TOKEN-POS                PIC S9(04) COMP.
015790
015800 01  SUBSTR-SEARCH-AREA.
015900     05  SS-TEXT                 PIC X(140).
016000     05  SS-TEXT-LEN             PIC S9(04) COMP VALUE 120.
016100     05  SS-PATTERN               PIC X(20).
016200     05  SS-PATTERN-LEN          PIC S9(04) COMP.
016500     05  WS-CALC-LEN             PIC S9(04) COMP.
016700     05  WS-TOKEN-START          PIC S9(04) COMP.
016800     05  WS-TOKEN-LEN            PIC S9(04) COMP.
017000
017100 01  WS-NOW-TS                   PIC 9(14).
017200 01  WS-NOW-TS-SPLIT REDEFINES WS-NOW-TS.
017300     05  WS-NOW-DATE-PART        PIC 9(08).
017400     05  WS-NOW-TIME-PART        PIC 9(06).
017500 01  WS-CURRENT-DATE-FIELDS.
017600     05  WS-CURRENT-YEAR         PIC 9(4).
017700     05  WS-CURRENT-MONTH        PIC 9(2).
017800     05  WS-CURRENT-DAY          PIC 9(2).
017900 01  WS-CURRENT-TIME-FIELDS.
018000     05  WS-CURRENT-HOUR         PIC 9(2).
018100     05  WS-CURRENT-MINUTE       PIC 9(2).
018200     05  WS-CURRENT-SECOND       PIC 9(2).
018300     05  WS-CURRENT-HS           PIC 9(2).
018400
018500 01  WS-EXPIRY-FIELDS.
018600     05  WS-EXP-YEAR             PIC 9(4).
018700     05  WS-EXP-MONTH            PIC 9(2).
018800     05  WS-EXP-DAY              PIC 9(2).
018900     05  WS-EXP-HOUR             PIC S9(04) COMP.
019000     05  WS-EXP-HOUR-ED          PIC 9(2).
019100
019200 01  WS-DOB-HOLD                 PIC X(08).
019300 01  WS-DOB-HOLD-SPLIT REDEFINES WS-DOB-HOLD.
019400     05  WS-DOB-YEAR             PIC 9(04).
019500     05  WS-DOB-MONTH            PIC 9(02).
019600     05  WS-DOB-DAY              PIC 9(02).
019700
019800****** TABLE OF TRIGGER WORDS AND EMERGENCY PHRASES, LOADED FROM
019900****** LITERALS BELOW VIA REDEFINES - TRMTSRCH'S OWN "LOAD A
020000****** TABLE, THEN SEARCH AGAINST EACH INPUT LINE" SHAPE.
020100 01  WS-TRIGGER-LITERALS.
020200     05  FILLER PIC X(08) VALUE "WORD".
020300     05  FILLER PIC X(20) VALUE "EMERGENCY".
020400     05  FILLER PIC X(03) VALUE "040".
020500     05  FILLER PIC X(08) VALUE "WORD".
020600     05  FILLER PIC X(20) VALUE "HELP".
020700     05  FILLER PIC X(03) VALUE "040".
020800     05  FILLER PIC X(08) VALUE "WORD".
020900     05  FILLER PIC X(20) VALUE "URGENT".
021000     05  FILLER PIC X(03) VALUE "040".
021100     05  FILLER PIC X(08) VALUE "WORD".
021200     05  FILLER PIC X(20) VALUE "CRITICAL".
021300     05  FILLER PIC X(03) VALUE "040".
021400     05  FILLER PIC X(08) VALUE "PHRASE".
021500     05  FILLER PIC X(20) VALUE "NEED HELP".
021600     05  FILLER PIC X(03) VALUE "030".
021700     05  FILLER PIC X(08) VALUE "PHRASE".
021800     05  FILLER PIC X(20) VALUE "MEDICAL EMERGENCY".
021900     05  FILLER PIC X(03) VALUE "030".
022000     05  FILLER PIC X(08) VALUE "PHRASE".
022100     05  FILLER PIC X(20) VALUE "HEART ATTACK".
022200     05  FILLER PIC X(03) VALUE "030".
022300     05  FILLER PIC X(08) VALUE "PHRASE".
022400     05  FILLER PIC X(20) VALUE "CANT BREATHE".
022500     05  FILLER PIC X(03) VALUE "030".
022600     05  FILLER PIC X(08) VALUE "PHRASE".
022700     05  FILLER PIC X(20) VALUE "UNCONSCIOUS".
022800     05  FILLER PIC X(03) VALUE "030".
022900     05  FILLER PIC X(08) VALUE "PHRASE".
023000     05  FILLER PIC X(20) VALUE "SEVERE PAIN".
023100     05  FILLER PIC X(03) VALUE "030".
023200     05  FILLER PIC X(08) VALUE "PHRASE".
023300     05  FILLER PIC X(20) VALUE "ACCIDENT".
023400     05  FILLER PIC X(03) VALUE "030".
023500
023600 01  TRIGGER-CRIT-TABLE REDEFINES WS-TRIGGER-LITERALS.
023700     05  TRG-ROW OCCURS 11 TIMES INDEXED BY TRG-IDX.
023800         10  TRG-CATEGORY        PIC X(08).
023900         10  TRG-TEXT             PIC X(20).
024000         10  TRG-WEIGHT           PIC 9(01)V99.
024100
024200****** PATIENT-ID MARKERS, CHECKED IN PRIORITY ORDER - FIRST
024300****** MARKER PRESENT ANYWHERE IN THE MESSAGE WINS.
024400 01  WS-MARKER-LITERALS.
024500     05  FILLER PIC X(20) VALUE "PATIENT ID ".
024600     05  FILLER PIC X(20) VALUE "ID: ".
024700     05  FILLER PIC X(20) VALUE "ID ".
024800     05  FILLER PIC X(20) VALUE "FOR PATIENT ".
024900     05  FILLER PIC X(20) VALUE "PATIENT ".
025000
025100 01  MARKER-CRIT-TABLE REDEFINES WS-MARKER-LITERALS.
025200     05  MRK-ROW PIC X(20) OCCURS 5 TIMES INDEXED BY MRK-IDX.
025300
025400****** SECTION 4 OF THE SHARED SUMMARY-REPORT - EMERGENCY
025500****** MESSAGES.
025600 01  WS-SEC4-HDR.
025700     05  FILLER     PIC X(20) VALUE "EMERGENCY MESSAGES".
025800     05  FILLER     PIC X(112) VALUE SPACES.
025900
026000 01  WS-SEC4-TOTAL.
026100     05  FILLER     PIC X(20) VALUE "MESSAGES SCANNED".
026200     05  T4-SCANNED PIC ZZZ,ZZ9.
026300     05  FILLER     PIC X(03) VALUE SPACES.
026400     05  FILLER     PIC X(20) VALUE "TRIGGERED".
026500     05  T4-TRIGGERED PIC ZZZ,ZZ9.
026600     05  FILLER     PIC X(03) VALUE SPACES.
026700     05  FILLER     PIC X(20) VALUE "ACCESSES OPENED".
026800     05  T4-OPENED  PIC ZZZ,ZZ9.
026900     05  FILLER     PIC X(45) VALUE SPACES.
027000
027100 01  WS-BLANK-LINE.
027200     05  FILLER     PIC X(132) VALUE SPACES.
027300
027400 01  AUDIT-LINK-AREA.
027500     05  AUL-FUNCTION-CODE       PIC X(08).
027600     05  AUL-RECORD.
027700         COPY AUDITREC REPLACING ==AUD-== BY ==AUL-==.
027800
027900 01  SUB-RETURN-CD                PIC S9(04) COMP.
028000
028100 COPY ABENDREC.
028200
028300 PROCEDURE DIVISION.
028400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028500     PERFORM 100-MAINLINE THRU 100-EXIT
028600             UNTIL NO-MORE-MSG-LINES.
028700     PERFORM 999-CLEANUP THRU 999-EXIT.
028800     MOVE +0 TO RETURN-CODE.
028900     GOBACK.
029000
029100 000-HOUSEKEEPING.
029200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029300     DISPLAY "******** BEGIN JOB MEDTRIG ********".
029400     ACCEPT WS-CURRENT-DATE-FIELDS FROM DATE YYYYMMDD.
029500     ACCEPT WS-CURRENT-TIME-FIELDS FROM TIME.
029600     STRING WS-CURRENT-YEAR WS-CURRENT-MONTH WS-CURRENT-DAY
029700            WS-CURRENT-HOUR WS-CURRENT-MINUTE WS-CURRENT-SECOND
029800            DELIMITED BY SIZE INTO WS-NOW-TS.
029900
030000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
030100     MOVE ZERO TO PAT-ROW-COUNT.
030200
030300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030400     PERFORM 810-LOAD-PATIENT-TABLE THRU 810-EXIT.
030500
030600     MOVE "EXTEND" TO AUL-FUNCTION-CODE.
030700     CALL "MEDAUDIT" USING AUDIT-LINK-AREA, SUB-RETURN-CD.
030800
030900     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.
031000     WRITE RPT-REC FROM WS-SEC4-HDR AFTER ADVANCING 1.
031100 000-EXIT.
031200     EXIT.
031300
031400 100-MAINLINE.
031500     MOVE "100-MAINLINE" TO PARA-NAME.
031600     READ MSG-FILE
031700         AT END
031800             MOVE "N" TO MORE-MSG-SW
031900             GO TO 100-EXIT
032000     END-READ.
032100     ADD 1 TO WS-MSGS-SCANNED.
032200     PERFORM 200-SCAN-MESSAGE THRU 200-EXIT.
032300 100-EXIT.
032400     EXIT.
032500
032600 200-SCAN-MESSAGE.
032700     MOVE "200-SCAN-MESSAGE" TO PARA-NAME.
032800     MOVE MSG-TEXT TO WS-LINE-UPPER.
032900     INSPECT WS-LINE-UPPER CONVERTING
033000         "abcdefghijklmnopqrstuvwxyz" TO
033100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033200     MOVE SPACES TO SS-TEXT.
033300     MOVE WS-LINE-UPPER TO WS-SCAN-TEXT-BODY.
033400     MOVE WS-SCAN-TEXT TO SS-TEXT.
033500
033600     MOVE ZERO TO WS-CONFID-THIS-MSG, WS-DETECTED-LEN.
033700     MOVE SPACES TO WS-DETECTED-WORDS, HOLD-PATIENT-ID.
033800     MOVE "N" TO WS-TRIGGERED-SW.
033900     PERFORM 210-TRY-ONE-TRIGGER THRU 210-EXIT
034000         VARYING TRG-IDX FROM 1 BY 1 UNTIL TRG-IDX > 11.
034100
034200     IF WS-WAS-TRIGGERED
034300         PERFORM 230-EXTRACT-PATIENT-ID THRU 230-EXIT
034400         PERFORM 240-LOOKUP-PATIENT-AGE THRU 240-EXIT
034500         PERFORM 300-OPEN-ACCESS THRU 300-EXIT
034600         ADD 1 TO WS-MSGS-TRIGGERED
034700     END-IF.
034800 200-EXIT.
034900     EXIT.
035000
035100 210-TRY-ONE-TRIGGER.
035200     MOVE "210-TRY-ONE-TRIGGER" TO PARA-NAME.
035300     MOVE TRG-TEXT (TRG-IDX) TO SS-PATTERN.
035400     PERFORM 560-CALC-PATTERN-LEN THRU 560-EXIT.
035500     MOVE WS-CALC-LEN TO SS-PATTERN-LEN.
035600     IF SS-PATTERN-LEN > ZERO
035700         PERFORM 500-FIND-SUBSTRING THRU 500-EXIT
035800         IF SS-FOUND-POS > ZERO
035900             MOVE "Y" TO WS-TRIGGERED-SW
036000             ADD TRG-WEIGHT (TRG-IDX) TO WS-CONFID-THIS-MSG
036100             IF WS-CONFID-THIS-MSG > 1.00
036200                 MOVE 1.00 TO WS-CONFID-THIS-MSG
036300             END-IF
036400             PERFORM 220-APPEND-DETECTED THRU 220-EXIT
036500         END-IF
036600     END-IF.
036700 210-EXIT.
036800     EXIT.
036900
037000 220-APPEND-DETECTED.
037100     MOVE "220-APPEND-DETECTED" TO PARA-NAME.
037200     IF WS-DETECTED-LEN > ZERO AND WS-DETECTED-LEN < 39
037300         MOVE "," TO WS-DETECTED-WORDS (WS-DETECTED-LEN + 1 : 1)
037400         ADD 1 TO WS-DETECTED-LEN
037500     END-IF.
037600     PERFORM 560-CALC-PATTERN-LEN THRU 560-EXIT.
037700     IF WS-DETECTED-LEN + WS-CALC-LEN < 40
037800         MOVE TRG-TEXT (TRG-IDX) TO
037900              WS-DETECTED-WORDS (WS-DETECTED-LEN + 1 :
038000                                  WS-CALC-LEN)
038100         ADD WS-CALC-LEN TO WS-DETECTED-LEN
038200     END-IF.
038300 220-EXIT.
038400     EXIT.
038500
038600 230-EXTRACT-PATIENT-ID.
038700     MOVE "230-EXTRACT-PATIENT-ID" TO PARA-NAME.
038800     MOVE ZERO TO WS-TOKEN-START.
038900     PERFORM 232-TRY-ONE-MARKER THRU 232-EXIT
039000         VARYING MRK-IDX FROM 1 BY 1
039100         UNTIL MRK-IDX > 5 OR WS-TOKEN-START > ZERO.
039200     IF WS-TOKEN-START > ZERO
039300         PERFORM 236-COLLECT-TOKEN THRU 236-EXIT
039400     END-IF.
039500 230-EXIT.
039600     EXIT.
039700
039800 232-TRY-ONE-MARKER.
039900     MOVE "232-TRY-ONE-MARKER" TO PARA-NAME.
040000     MOVE MRK-ROW (MRK-IDX) TO SS-PATTERN.
040100     PERFORM 560-CALC-PATTERN-LEN THRU 560-EXIT.
040200     MOVE WS-CALC-LEN TO SS-PATTERN-LEN.
040300     IF SS-PATTERN-LEN > ZERO
040400         PERFORM 500-FIND-SUBSTRING THRU 500-EXIT
040500         IF SS-FOUND-POS > ZERO
040600             COMPUTE WS-TOKEN-START =
040700                 SS-FOUND-POS + SS-PATTERN-LEN
040800         END-IF
040900     END-IF.
041000 232-EXIT.
041100     EXIT.
041200
041300 236-COLLECT-TOKEN.
041400     MOVE "236-COLLECT-TOKEN" TO PARA-NAME.
041500     MOVE ZERO TO WS-TOKEN-LEN.
041600     MOVE WS-TOKEN-START TO WS-TOKEN-POS.
041700     PERFORM 238-COLLECT-ONE-CHAR THRU 238-EXIT
041800         UNTIL WS-TOKEN-POS > 120 OR WS-TOKEN-LEN = 12
041900            OR NOT (
042000               (SS-TEXT (WS-TOKEN-POS:1) >= "A"
042100                AND SS-TEXT (WS-TOKEN-POS:1) <= "Z")
042200            OR (SS-TEXT (WS-TOKEN-POS:1) >= "0"
042300                AND SS-TEXT (WS-TOKEN-POS:1) <= "9")
042400            OR  SS-TEXT (WS-TOKEN-POS:1) = "-").
042500 236-EXIT.
042600     EXIT.
042700
042800 238-COLLECT-ONE-CHAR.
042900     ADD 1 TO WS-TOKEN-LEN.
043000     MOVE SS-TEXT (WS-TOKEN-POS:1) TO
043100          HOLD-PATIENT-ID (WS-TOKEN-LEN:1).
043200     ADD 1 TO WS-TOKEN-POS.
043300 238-EXIT.
043400     EXIT.
043500
043600 240-LOOKUP-PATIENT-AGE.
043700     MOVE "240-LOOKUP-PATIENT-AGE" TO PARA-NAME.
043800     MOVE ZERO TO HOLD-AGE.
043900     MOVE "N" TO FOUND-PATIENT-SW.
044000     IF PAT-ROW-COUNT > ZERO AND HOLD-PATIENT-ID NOT = SPACES
044100         SEARCH ALL PAT-ROW
044200             AT END
044300                 MOVE "N" TO FOUND-PATIENT-SW
044400             WHEN PTB-ROW-ID (PTB-IDX) = HOLD-PATIENT-ID
044500                 MOVE "Y" TO FOUND-PATIENT-SW
044600         END-SEARCH
044700     END-IF.
044800     IF FOUND-PATIENT
044900         PERFORM 245-COMPUTE-AGE THRU 245-EXIT
045000     END-IF.
045100     MOVE HOLD-AGE TO HOLD-AGE-EDIT.
045200 240-EXIT.
045300     EXIT.
045400
045500 245-COMPUTE-AGE.
045600     MOVE "245-COMPUTE-AGE" TO PARA-NAME.
045700     MOVE PTB-ROW-DOB (PTB-IDX) TO WS-DOB-HOLD.
045800     COMPUTE HOLD-AGE = WS-CURRENT-YEAR - WS-DOB-YEAR.
045900     IF WS-CURRENT-MONTH < WS-DOB-MONTH
046000         SUBTRACT 1 FROM HOLD-AGE
046100     ELSE
046200         IF WS-CURRENT-MONTH = WS-DOB-MONTH
046300            AND WS-CURRENT-DAY < WS-DOB-DAY
046400             SUBTRACT 1 FROM HOLD-AGE
046500         END-IF
046600     END-IF.
046700 245-EXIT.
046800     EXIT.
046900
047000 300-OPEN-ACCESS.
047100     MOVE "300-OPEN-ACCESS" TO PARA-NAME.
047200     PERFORM 310-CALC-EXPIRY THRU 310-EXIT.
047300
047400     MOVE HOLD-PATIENT-ID      TO EMA-PATIENT-ID.
047500     MOVE "Y"                 TO EMA-TRIGGERED-FLAG.
047600     MOVE WS-CONFID-THIS-MSG  TO EMA-CONFIDENCE.
047700     MOVE WS-DETECTED-WORDS   TO EMA-DETECTED-WORDS.
047800     MOVE WS-NOW-TS           TO EMA-GRANTED-TS.
047900     MOVE WS-EXP-HOUR TO WS-EXP-HOUR-ED.
048000     STRING WS-EXP-YEAR WS-EXP-MONTH WS-EXP-DAY
048100            WS-EXP-HOUR-ED WS-CURRENT-MINUTE WS-CURRENT-SECOND
048200            DELIMITED BY SIZE INTO EMA-EXPIRES-TS.
048300     WRITE EMERG-FILE-REC.
048400     IF NOT EF-OK
048500         MOVE "** PROBLEM WRITING EMERG-FILE" TO ABEND-REASON
048600         GO TO 1000-ABEND-RTN
048700     END-IF.
048800     ADD 1 TO WS-ACCESS-OPENED.
048900
049000     MOVE "EMERG-TRIGGERED"  TO AUL-ACTION.
049100     MOVE "BATCH"            TO AUL-ACTOR-ID.
049200     MOVE "DEVICE"           TO AUL-ACTOR-ROLE.
049300     MOVE "PATIENT"          TO AUL-RESOURCE.
049400     MOVE HOLD-PATIENT-ID    TO AUL-RESOURCE-ID.
049500     MOVE "Y"                TO AUL-SUCCESS-FLAG.
049600     STRING "EMERGENCY TRIGGERED - PATIENT AGE "
049700            HOLD-AGE-EDIT
049800            DELIMITED BY SIZE INTO AUL-DESC.
049900     MOVE WS-NOW-TS          TO AUL-TS.
050000     MOVE "WRITE"            TO AUL-FUNCTION-CODE.
050100     CALL "MEDAUDIT" USING AUDIT-LINK-AREA, SUB-RETURN-CD.
050200 300-EXIT.
050300     EXIT.
050400
050500 310-CALC-EXPIRY.
050600     MOVE "310-CALC-EXPIRY" TO PARA-NAME.
050700     MOVE WS-CURRENT-YEAR  TO WS-EXP-YEAR.
050800     MOVE WS-CURRENT-MONTH TO WS-EXP-MONTH.
050900     COMPUTE WS-EXP-HOUR = WS-CURRENT-HOUR + 2.
051000     IF WS-EXP-HOUR >= 24
051100         SUBTRACT 24 FROM WS-EXP-HOUR
051200         COMPUTE WS-EXP-DAY = WS-CURRENT-DAY + 1
051300     ELSE
051400         MOVE WS-CURRENT-DAY TO WS-EXP-DAY
051500     END-IF.
051600 310-EXIT.
051700     EXIT.
051800
051900 500-FIND-SUBSTRING.
052000     MOVE "500-FIND-SUBSTRING" TO PARA-NAME.
052100     MOVE ZERO TO SS-FOUND-POS.
052200     PERFORM 510-TRY-ONE-POSITION THRU 510-EXIT
052300         VARYING SS-SCAN-POS FROM 1 BY 1
052400         UNTIL SS-SCAN-POS > SS-TEXT-LEN OR SS-FOUND-POS > ZERO.
052500 500-EXIT.
052600     EXIT.
052700
052800 510-TRY-ONE-POSITION.
052900     IF SS-TEXT (SS-SCAN-POS : SS-PATTERN-LEN) =
053000        SS-PATTERN (1 : SS-PATTERN-LEN)
053100         MOVE SS-SCAN-POS TO SS-FOUND-POS.
053200 510-EXIT.
053300     EXIT.
053400
053500 560-CALC-PATTERN-LEN.
053600     MOVE "560-CALC-PATTERN-LEN" TO PARA-NAME.
053700     MOVE 20 TO WS-CALC-LEN.
053800     PERFORM 565-TRIM-ONE-CHAR THRU 565-EXIT
053900         UNTIL WS-CALC-LEN = ZERO
054000            OR SS-PATTERN (WS-CALC-LEN : 1) NOT = SPACE.
054100 560-EXIT.
054200     EXIT.
054300
054400 565-TRIM-ONE-CHAR.
054500     SUBTRACT 1 FROM WS-CALC-LEN.
054600 565-EXIT.
054700     EXIT.
054800
054900 800-OPEN-FILES.
055000     MOVE "800-OPEN-FILES" TO PARA-NAME.
055100     OPEN INPUT PATIENT-FILE, MSG-FILE.
055200     OPEN OUTPUT EMERG-FILE.
055300     OPEN EXTEND REPORT-FILE.
055400 800-EXIT.
055500     EXIT.
055600
055700 810-LOAD-PATIENT-TABLE.
055800     MOVE "810-LOAD-PATIENT-TABLE" TO PARA-NAME.
055900     PERFORM 812-READ-ONE-PATIENT THRU 812-EXIT
056000         UNTIL PF-EOF OR PAT-ROW-COUNT = WS-MAX-PATIENT.
056100 810-EXIT.
056200     EXIT.
056300
056400 812-READ-ONE-PATIENT.
056500     READ PATIENT-FILE
056600         AT END
056700             MOVE "10" TO PFCODE
056800             GO TO 812-EXIT
056900     END-READ.
057000     ADD 1 TO PAT-ROW-COUNT.
057100     MOVE PATIENT-FILE-REC TO PAT-ROW (PAT-ROW-COUNT).
057200 812-EXIT.
057300     EXIT.
057400
057500 900-CLOSE-FILES.
057600     MOVE "900-CLOSE-FILES" TO PARA-NAME.
057700     CLOSE PATIENT-FILE, MSG-FILE, EMERG-FILE, REPORT-FILE.
057800 900-EXIT.
057900     EXIT.
058000
058100 999-CLEANUP.
058200     MOVE "999-CLEANUP" TO PARA-NAME.
058300     MOVE WS-MSGS-SCANNED   TO T4-SCANNED.
058400     MOVE WS-MSGS-TRIGGERED TO T4-TRIGGERED.
058500     MOVE WS-ACCESS-OPENED  TO T4-OPENED.
058600     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
058700     WRITE RPT-REC FROM WS-SEC4-TOTAL AFTER ADVANCING 1.
058800
058900     MOVE "CLOSE" TO AUL-FUNCTION-CODE.
059000     CALL "MEDAUDIT" USING AUDIT-LINK-AREA, SUB-RETURN-CD.
059100
059200     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
059300     DISPLAY "** MESSAGES SCANNED **", WS-MSGS-SCANNED.
059400     DISPLAY "** EMERGENCIES TRIGGERED **", WS-MSGS-TRIGGERED.
059500     DISPLAY "******** NORMAL END OF JOB MEDTRIG ********".
059600 999-EXIT.
059700     EXIT.
059800
059900 1000-ABEND-RTN.
060000     DISPLAY "*** ABNORMAL END OF JOB-MEDTRIG ***" UPON CONSOLE.
060100     DISPLAY ABEND-REASON.
060200     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
060300     DIVIDE ZERO-VAL INTO ONE-VAL.

000100******************************************************************
000200* AUDITREC  -  IMMUTABLE AUDIT TRAIL RECORD LAYOUT
000300*              ONE ROW PER SIGNIFICANT ACTION ACROSS THE WHOLE
000400*              MEDIQUEST SUITE.  MEDAUDIT OWNS THE FD; EVERY OTHER
000500*              PROGRAM BUILDS ONE OF THESE IN WORKING-STORAGE AND
000600*              CALLS MEDAUDIT TO APPEND IT.
000700*
000800*              BARE 05-LEVEL - COPIED UNDER AN FD 01 IN MEDAUDIT
000900*              AND UNDER A LINKAGE 01 IN EVERY CALLER.
001000******************************************************************
001100     05  AUD-ACTION              PIC X(20).
001200     05  AUD-ACTOR-ID            PIC X(12).
001300     05  AUD-ACTOR-ROLE          PIC X(08).
001400         88  AUD-ROLE-DOCTOR         VALUE "DOCTOR".
001500         88  AUD-ROLE-ADMIN          VALUE "ADMIN".
001600         88  AUD-ROLE-PATIENT        VALUE "PATIENT".
001700         88  AUD-ROLE-DEVICE         VALUE "DEVICE".
001800     05  AUD-RESOURCE            PIC X(12).
001900     05  AUD-RESOURCE-ID         PIC X(12).
002000     05  AUD-SUCCESS-FLAG        PIC X(01).
002100         88  AUD-WAS-SUCCESS         VALUE "Y".
002200         88  AUD-WAS-FAILURE         VALUE "N".
002300     05  AUD-DESC                PIC X(80).
002400     05  AUD-TS                  PIC 9(14).
002500     05  FILLER                 PIC X(01).

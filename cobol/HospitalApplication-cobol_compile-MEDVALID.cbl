000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDVALID.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100*
001200* DATE-WRITTEN  JWS   ORIGINAL - NIGHTLY VITALS BATCH VALIDATOR.
001300*                     LOADS PATIENT MASTER AND CONSENT INTO TABLES,
001400*                     READS THE VITALS FILE, VALIDATES EACH RECORD,
001500*                     FIRES ALERT-ENGINE, WRITES THE STEP-1/STEP-2
001600*                     SECTIONS OF THE SUMMARY-REPORT.
001700* 02/14/88      JWS   ADDED BINARY SEARCH OF PATMSTR-TABLE - LINEAR
001800*                     SCAN COULD NOT KEEP UP WITH THE OVERNIGHT
001900*                     DEVICE FEED VOLUME.  CR-0054.
002000* 11/02/90      JWS   ADDED CHECKSUM VERIFICATION VIA MEDCKSUM -
002100*                     ROUTER TEAM NOW STAMPS A CHECKSUM ON EVERY
002200*                     VITAL THAT LEAVES THE DEVICE GATEWAY.
002300*                     CR-0098.
002400* 06/30/92      JWS   ADDED THE IN-RUN DUPLICATE TABLE - THE SAME
002500*                     READING WAS ARRIVING TWICE WHEN A WEARABLE
002600*                     RETRIED A FAILED UPLOAD.  CR-0131.
002700* 04/11/96      ROY   ADDED BATCH-ID CONTROL BREAK AND PER-BATCH
002800*                     AUDIT ROW - MANAGEMENT WANTED SUBTOTALS BY
002900*                     UPLOAD BATCH, NOT JUST A GRAND TOTAL.
003000*                     CR-0256.
003100* 01/11/99      RKO   YEAR-2000 REVIEW - RUN-DATE HEADER NOW SHOWS
003200*                     A 4-DIGIT YEAR.  TICKET Y2K-0042.
003300* 09/08/03      TLG   ADDED SECTION 2 SEVERITY DISTRIBUTION TO THE
003400*                     SUMMARY REPORT PER CLINICAL OPS REQUEST.
003500*                     CR-0313.
003600* 10/19/09      WDH   REBUILT AS MEDVALID UNDER THE MEDIQUEST
003700*                     NAMING CONVENTION AFTER THE CLINIC PORTAL
003800*                     CUTOVER - PATMSTR/TRMTSRCH REPLACED BY THE
003900*                     PATIENT/VITALS/CONSENT FILE SET.
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT PATIENT-FILE
005100     ASSIGN TO UT-S-PATIENT
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS PFCODE.
005400
005500     SELECT CONSENT-FILE
005600     ASSIGN TO UT-S-CONSENT
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS CFCODE.
005900
006000     SELECT VITALS-FILE
006100     ASSIGN TO UT-S-VITALS
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS VFCODE.
006400
006500     SELECT ALERT-FILE
006600     ASSIGN TO UT-S-ALERTOUT
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS AFCODE.
006900
007000     SELECT REPORT-FILE
007100     ASSIGN TO UT-S-SUMMRPT
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS RFCODE.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  PATIENT-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 120 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS PATIENT-FILE-REC.
008300 01  PATIENT-FILE-REC.
008400     COPY PATMSTR.
008500
008600 FD  CONSENT-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 80 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS CONSENT-FILE-REC.
009200 01  CONSENT-FILE-REC.
009300     COPY CONSENT.
009400
009500****** THIS FILE IS PASSED IN FROM THE DEVICE/CLINICIAN GATEWAY
009600****** VITALS ARRIVE IN ARRIVAL ORDER WITH BATCH-ID GROUPS HELD
009700****** CONTIGUOUS - THE CONTROL BREAK BELOW DEPENDS ON THAT.
009800 FD  VITALS-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 140 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS VITALS-FILE-REC.
010400 01  VITALS-FILE-REC.
010500     COPY VITALREC.
010600
010700 FD  ALERT-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 150 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS ALERT-FILE-REC.
011300     COPY ALERTREC.
011400
011500 FD  REPORT-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 132 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS RPT-REC.
012100 01  RPT-REC  PIC X(132).
012200
012300 WORKING-STORAGE SECTION.
012400 01  FILE-STATUS-CODES.
012500     05  PFCODE                  PIC X(02).
012600         88  PF-OK                   VALUE "00".
012700         88  PF-EOF                  VALUE "10".
012800     05  CFCODE                  PIC X(02).
012900         88  CF-OK                   VALUE "00".
013000         88  CF-EOF                  VALUE "10".
013100     05  VFCODE                  PIC X(02).
013200         88  VF-OK                   VALUE "00".
013300         88  VF-EOF                  VALUE "10".
013400     05  AFCODE                  PIC X(02).
013500         88  AF-OK                   VALUE "00".
013600     05  RFCODE                  PIC X(02).
013700         88  RF-OK                   VALUE "00".
013800
013900 01  PATIENT-TABLE-AREA.
014000     05  WS-MAX-PATIENT          PIC S9(08) COMP VALUE 20000.
014100     05  PAT-ROW-COUNT           PIC S9(08) COMP.
014200     05  PAT-ROW OCCURS 20000 TIMES
014300                 ASCENDING KEY IS PTB-ROW-ID
014400                 INDEXED BY PTB-IDX.
014500         COPY PATMSTR REPLACING ==PAT-== BY ==PTB-ROW-==.
014600
014700 01  CONSENT-TABLE-AREA.
014800     05  WS-MAX-CONSENT          PIC S9(08) COMP VALUE 8000.
014900     05  CNT-ROW-COUNT           PIC S9(08) COMP.
015000     05  CNT-ROW OCCURS 8000 TIMES
015100                 INDEXED BY CNT-IDX.
015200         COPY CONSENT REPLACING ==CON-== BY ==CNT-ROW-==.
015300
015400* IN-RUN DUPLICATE TABLE - ONE ROW PER VITAL ACCEPTED THIS RUN.
015500 01  ACCEPTED-VITAL-AREA.
015600     05  WS-MAX-ACCEPTED         PIC S9(08) COMP VALUE 30000.
015700     05  ACV-ROW-COUNT           PIC S9(08) COMP.
015800     05  ACV-ROW OCCURS 30000 TIMES
015900                 INDEXED BY ACV-IDX.
016000         COPY VITALREC REPLACING ==VIT-== BY ==ACV-ROW-==.
016100
016200 01  REDEF-OF-PATIENT-TABLE REDEFINES PATIENT-TABLE-AREA.
016300     05  FILLER                  PIC X(08).
016400     05  FILLER                  PIC X(120) OCCURS 20000 TIMES.
016500
016600 01  REDEF-OF-CONSENT-TABLE REDEFINES CONSENT-TABLE-AREA.
016700     05  FILLER                  PIC X(08).
016800     05  FILLER                  PIC X(80) OCCURS 8000 TIMES.
016900
017000 01  REDEF-OF-ACCEPTED-TABLE REDEFINES ACCEPTED-VITAL-AREA.
017100     05  FILLER                  PIC X(08).
017200     05  FILLER                  PIC X(140) OCCURS 30000 TIMES.
017300
017350 77  MORE-VITALS-SW              PIC X(01) VALUE "Y".
017360     88  MORE-VITALS                 VALUE "Y".
017370     88  NO-MORE-VITALS              VALUE "N".
017380 77  FOUND-PATIENT-SW            PIC X(01).
017390     88  PATIENT-WAS-FOUND           VALUE "Y".
017395     88  PATIENT-NOT-FOUND           VALUE "N".
017400 01  SWITCHES.
018100     05  CONSENT-OK-SW           PIC X(01).
018200         88  CONSENT-IS-OK           VALUE "Y".
018300         88  CONSENT-NOT-OK          VALUE "N".
018400     05  DUPLICATE-SW            PIC X(01).
018500         88  IS-DUPLICATE            VALUE "Y".
018600         88  NOT-DUPLICATE           VALUE "N".
018700     05  ALERT-FIRED-SW          PIC X(01).
018800         88  ALERT-DID-FIRE          VALUE "Y".
018900     05  FIRST-VITAL-SW          PIC X(01) VALUE "Y".
019000         88  FIRST-VITAL-THIS-RUN    VALUE "Y".
019100
019200 01  HOLD-FIELDS.
019300     05  HOLD-BATCH-ID           PIC X(12).
019400
019500 01  COUNTERS-AND-ACCUMULATORS.
019600     05  WS-PAGES                PIC S9(04) COMP VALUE 1.
019700     05  WS-LINES                PIC S9(04) COMP VALUE 99.
019800     05  BATCH-READ              PIC S9(07) COMP.
019900     05  BATCH-UPLOADED          PIC S9(07) COMP.
020000     05  BATCH-SKIPPED           PIC S9(07) COMP.
020100     05  BATCH-ERRORS            PIC S9(07) COMP.
020200     05  BATCH-ALERTS            PIC S9(07) COMP.
020300     05  GRAND-READ              PIC S9(07) COMP.
020400     05  GRAND-UPLOADED          PIC S9(07) COMP.
020500     05  GRAND-SKIPPED           PIC S9(07) COMP.
020600     05  GRAND-ERRORS            PIC S9(07) COMP.
020700     05  GRAND-ALERTS            PIC S9(07) COMP.
020800     05  SEV-CRITICAL-CNT        PIC S9(07) COMP.
020900     05  SEV-HIGH-CNT            PIC S9(07) COMP.
021000     05  SEV-MEDIUM-CNT          PIC S9(07) COMP.
021100
021200 01  WS-NOW-TS                   PIC 9(14).
021300 01  WS-CURRENT-DATE-FIELDS.
021400     05  WS-CURRENT-YEAR         PIC 9(4).
021500     05  WS-CURRENT-MONTH        PIC 9(2).
021600     05  WS-CURRENT-DAY          PIC 9(2).
021700 01  WS-CURRENT-TIME-FIELDS.
021800     05  WS-CURRENT-HOUR         PIC 9(2).
021900     05  WS-CURRENT-MINUTE       PIC 9(2).
022000     05  WS-CURRENT-SECOND       PIC 9(2).
022100     05  WS-CURRENT-HS           PIC 9(2).
022200
022300 01  WS-HDR-REC.
022400     05  FILLER                  PIC X(01) VALUE " ".
022500     05  HDR-PGM                 PIC X(10) VALUE "MEDVALID".
022600     05  FILLER                  PIC X(04) VALUE SPACES.
022700     05  HDR-DATE.
022800         10  HDR-YY              PIC 9(4).
022900         10  FILLER              PIC X(1) VALUE "-".
023000         10  HDR-MM              PIC 9(2).
023100         10  FILLER              PIC X(1) VALUE "-".
023200         10  HDR-DD              PIC 9(2).
023300     05  FILLER                  PIC X(40) VALUE SPACES.
023400     05  FILLER                  PIC X(26) VALUE
023500         "VITALS BATCH RUN  PAGE: ".
023600     05  PAGE-NBR-O              PIC ZZ9.
023700     05  FILLER                  PIC X(30) VALUE SPACES.
023800
023900 01  WS-SEC1-HDR.
024000     05  FILLER     PIC X(12) VALUE "BATCH-ID".
024100     05  FILLER     PIC X(10) VALUE "READ".
024200     05  FILLER     PIC X(10) VALUE "UPLOADED".
024300     05  FILLER     PIC X(10) VALUE "SKIPPED".
024400     05  FILLER     PIC X(10) VALUE "ERRORS".
024500     05  FILLER     PIC X(10) VALUE "ALERTS".
024600     05  FILLER     PIC X(70) VALUE SPACES.
024700
024800 01  WS-SEC1-DETAIL.
024900     05  D-BATCH-ID              PIC X(12).
025000     05  D-READ                  PIC ZZZ,ZZ9.
025100     05  FILLER                  PIC X(03) VALUE SPACES.
025200     05  D-UPLOADED              PIC ZZZ,ZZ9.
025300     05  FILLER                  PIC X(03) VALUE SPACES.
025400     05  D-SKIPPED               PIC ZZZ,ZZ9.
025500     05  FILLER                  PIC X(03) VALUE SPACES.
025600     05  D-ERRORS                PIC ZZZ,ZZ9.
025700     05  FILLER                  PIC X(03) VALUE SPACES.
025800     05  D-ALERTS                PIC ZZZ,ZZ9.
025900     05  FILLER                  PIC X(70) VALUE SPACES.
026000
026100 01  WS-SEC1-TOTAL.
026200     05  FILLER                  PIC X(12) VALUE "GRAND TOTAL".
026300     05  T-READ                  PIC ZZZ,ZZ9.
026400     05  FILLER                  PIC X(03) VALUE SPACES.
026500     05  T-UPLOADED              PIC ZZZ,ZZ9.
026600     05  FILLER                  PIC X(03) VALUE SPACES.
026700     05  T-SKIPPED               PIC ZZZ,ZZ9.
026800     05  FILLER                  PIC X(03) VALUE SPACES.
026900     05  T-ERRORS                PIC ZZZ,ZZ9.
027000     05  FILLER                  PIC X(03) VALUE SPACES.
027100     05  T-ALERTS                PIC ZZZ,ZZ9.
027200     05  FILLER                  PIC X(70) VALUE SPACES.
027300
027400 01  WS-SEC2-HDR.
027500     05  FILLER     PIC X(40) VALUE
027600         "ALERT SEVERITY DISTRIBUTION".
027700     05  FILLER     PIC X(92) VALUE SPACES.
027800
027900 01  WS-SEC2-DETAIL.
028000     05  FILLER     PIC X(14) VALUE SPACES.
028100     05  S-LABEL    PIC X(12).
028200     05  S-COUNT    PIC ZZZ,ZZ9.
028300     05  FILLER     PIC X(100) VALUE SPACES.
028400
028500 01  WS-BLANK-LINE.
028600     05  FILLER     PIC X(132) VALUE SPACES.
028700
028800* ALERT-ENGINE AND CHECKSUM CALL AREAS.
028900 01  ALERT-LINK-AREA.
029000     05  ALC-VITAL-TYPE          PIC X(12).
029100     05  ALC-VALUE               PIC S9(05)V99 COMP-3.
029200     05  ALC-ALERT-FIRED-SW      PIC X(01).
029300     05  ALC-ALERT-TYPE          PIC X(16).
029400     05  ALC-SEVERITY            PIC X(08).
029500     05  ALC-TITLE               PIC X(32).
029600
029700 01  CKSUM-LINK-AREA.
029800     05  CKS-PATIENT-ID          PIC X(12).
029900     05  CKS-REC-TYPE            PIC X(12).
030000     05  CKS-VALUE               PIC S9(05)V99 COMP-3.
030100     05  CKS-TIMESTAMP           PIC 9(14).
030200     05  CKS-CHECKSUM-OUT        PIC 9(05).
030300
030400 01  CONSENT-LINK-AREA.
030500     05  CNS-FUNCTION-CODE       PIC X(08).
030600     05  CNS-PATIENT-ID          PIC X(12).
030700     05  CNS-PURPOSE             PIC X(12).
030800     05  CNS-DOCTOR-ID           PIC X(12).
030900     05  CNS-ACTOR-ID            PIC X(12).
031000     05  CNS-NOW-TS              PIC 9(14).
031100     05  CNS-RESULT-SW           PIC X(01).
031200
031300 01  AUDIT-LINK-AREA.
031400     05  AUL-FUNCTION-CODE       PIC X(08).
031500     05  AUL-RECORD.
031600         COPY AUDITREC REPLACING ==AUD-== BY ==AUL-==.
031700
031800 01  SUB-RETURN-CD                PIC S9(04) COMP.
031900
032000 COPY ABENDREC.
032100
032200 PROCEDURE DIVISION.
032300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032400     PERFORM 100-MAINLINE THRU 100-EXIT
032500             UNTIL NO-MORE-VITALS.
032600     PERFORM 999-CLEANUP THRU 999-EXIT.
032700     MOVE +0 TO RETURN-CODE.
032800     GOBACK.
032900
033000 000-HOUSEKEEPING.
033100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033200     DISPLAY "******** BEGIN JOB MEDVALID ********".
033300     ACCEPT WS-CURRENT-DATE-FIELDS FROM DATE YYYYMMDD.
033400     ACCEPT WS-CURRENT-TIME-FIELDS FROM TIME.
033500     MOVE WS-CURRENT-YEAR  TO HDR-YY.
033600     MOVE WS-CURRENT-MONTH TO HDR-MM.
033700     MOVE WS-CURRENT-DAY   TO HDR-DD.
033800     STRING WS-CURRENT-YEAR WS-CURRENT-MONTH WS-CURRENT-DAY
033900            WS-CURRENT-HOUR WS-CURRENT-MINUTE WS-CURRENT-SECOND
034000            DELIMITED BY SIZE INTO WS-NOW-TS.
034100
034200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
034300     MOVE ZERO TO PAT-ROW-COUNT, CNT-ROW-COUNT, ACV-ROW-COUNT.
034400     MOVE SPACES TO HOLD-BATCH-ID.
034500
034600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
034700     PERFORM 810-LOAD-PATIENT-TABLE THRU 810-EXIT.
034800     PERFORM 820-LOAD-CONSENT-TABLE THRU 820-EXIT.
034900
035000     MOVE "OPEN" TO AUL-FUNCTION-CODE.
035100     CALL "MEDAUDIT" USING AUDIT-LINK-AREA, SUB-RETURN-CD.
035200
035300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
035400     WRITE RPT-REC FROM WS-SEC1-HDR AFTER ADVANCING 2.
035500     ADD 2 TO WS-LINES.
035600 000-EXIT.
035700     EXIT.
035800
035900 100-MAINLINE.
036000     MOVE "100-MAINLINE" TO PARA-NAME.
036100     READ VITALS-FILE
036200         AT END
036300             MOVE "N" TO MORE-VITALS-SW
036400             GO TO 100-EXIT
036500     END-READ.
036600     ADD 1 TO GRAND-READ.
036700
036800     IF FIRST-VITAL-THIS-RUN
036900         MOVE VIT-BATCH-ID TO HOLD-BATCH-ID
037000         MOVE "N" TO FIRST-VITAL-SW.
037100
037200     IF VIT-BATCH-ID NOT = HOLD-BATCH-ID
037300         PERFORM 600-BATCH-BREAK THRU 600-EXIT
037400         MOVE VIT-BATCH-ID TO HOLD-BATCH-ID.
037500
037600     ADD 1 TO BATCH-READ.
037700     PERFORM 200-VALIDATE-ONE-VITAL THRU 200-EXIT.
037800 100-EXIT.
037900     EXIT.
038000
038100 200-VALIDATE-ONE-VITAL.
038200     MOVE "200-VALIDATE-ONE-VITAL" TO PARA-NAME.
038300     PERFORM 210-LOOKUP-PATIENT THRU 210-EXIT.
038400     IF PATIENT-NOT-FOUND
038500         ADD 1 TO BATCH-ERRORS, GRAND-ERRORS
038600         PERFORM 250-AUDIT-VITAL-FAIL THRU 250-EXIT
038700         GO TO 200-EXIT.
038800
038900     IF VIT-SRC-DOCTOR
039000         PERFORM 220-CHECK-TREATMENT-CONSENT THRU 220-EXIT
039100         IF CONSENT-NOT-OK
039200             ADD 1 TO BATCH-ERRORS, GRAND-ERRORS
039300             PERFORM 250-AUDIT-VITAL-FAIL THRU 250-EXIT
039400             GO TO 200-EXIT
039500         END-IF
039600     END-IF.
039700
039800     IF VIT-CHECKSUM > ZERO
039900         PERFORM 230-VERIFY-CHECKSUM THRU 230-EXIT
040000         IF SUB-RETURN-CD NOT = ZERO OR
040100            CKS-CHECKSUM-OUT NOT = VIT-CHECKSUM
040200             ADD 1 TO BATCH-ERRORS, GRAND-ERRORS
040300             PERFORM 250-AUDIT-VITAL-FAIL THRU 250-EXIT
040400             GO TO 200-EXIT
040500         END-IF
040600     END-IF.
040700
040800     PERFORM 240-CHECK-DUPLICATE THRU 240-EXIT.
040900     IF IS-DUPLICATE
041000         ADD 1 TO BATCH-SKIPPED, GRAND-SKIPPED
041100         GO TO 200-EXIT.
041200
041300     PERFORM 260-ACCEPT-VITAL THRU 260-EXIT.
041400 200-EXIT.
041500     EXIT.
041600
041700 210-LOOKUP-PATIENT.
041800     MOVE "210-LOOKUP-PATIENT" TO PARA-NAME.
041900     MOVE "N" TO FOUND-PATIENT-SW.
042000     IF PAT-ROW-COUNT > ZERO
042100         SEARCH ALL PAT-ROW
042200             AT END
042300                 MOVE "N" TO FOUND-PATIENT-SW
042400             WHEN PTB-ROW-ID (PTB-IDX) = VIT-PATIENT-ID
042500                 MOVE "Y" TO FOUND-PATIENT-SW
042600         END-SEARCH
042700     END-IF.
042800 210-EXIT.
042900     EXIT.
043000
043100 220-CHECK-TREATMENT-CONSENT.
043200     MOVE "220-CHECK-TREATMENT-CONSENT" TO PARA-NAME.
043300     MOVE "CHECK"        TO CNS-FUNCTION-CODE.
043400     MOVE VIT-PATIENT-ID TO CNS-PATIENT-ID.
043500     MOVE "TREATMENT"    TO CNS-PURPOSE.
043600     MOVE VIT-SOURCE-ID  TO CNS-DOCTOR-ID.
043700     MOVE WS-NOW-TS      TO CNS-NOW-TS.
043800     CALL "MEDCONSNT" USING CONSENT-LINK-AREA,
043900                             CONSENT-TABLE-AREA,
044000                             SUB-RETURN-CD.
044100     IF CNS-RESULT-SW = "Y"
044200         MOVE "Y" TO CONSENT-OK-SW
044300     ELSE
044400         MOVE "N" TO CONSENT-OK-SW.
044500 220-EXIT.
044600     EXIT.
044700
044800 230-VERIFY-CHECKSUM.
044900     MOVE "230-VERIFY-CHECKSUM" TO PARA-NAME.
045000     MOVE VIT-PATIENT-ID  TO CKS-PATIENT-ID.
045100     MOVE VIT-TYPE        TO CKS-REC-TYPE.
045200     MOVE VIT-VALUE       TO CKS-VALUE.
045300     MOVE VIT-RECORDED-TS TO CKS-TIMESTAMP.
045400     CALL "MEDCKSUM" USING CKSUM-LINK-AREA, SUB-RETURN-CD.
045500 230-EXIT.
045600     EXIT.
045700
045800 240-CHECK-DUPLICATE.
045900     MOVE "240-CHECK-DUPLICATE" TO PARA-NAME.
046000     MOVE "N" TO DUPLICATE-SW.
046100     IF ACV-ROW-COUNT > ZERO
046200         PERFORM 245-SCAN-ACCEPTED-ROW
046300             VARYING ACV-IDX FROM 1 BY 1
046400             UNTIL ACV-IDX > ACV-ROW-COUNT
046500                OR IS-DUPLICATE
046600     END-IF.
046700 240-EXIT.
046800     EXIT.
046900
047000 245-SCAN-ACCEPTED-ROW.
047100     IF ACV-ROW-PATIENT-ID (ACV-IDX) = VIT-PATIENT-ID
047200        AND ACV-ROW-TYPE (ACV-IDX)      = VIT-TYPE
047300        AND ACV-ROW-VALUE (ACV-IDX)     = VIT-VALUE
047400        AND ACV-ROW-RECORDED-TS (ACV-IDX) = VIT-RECORDED-TS
047500         MOVE "Y" TO DUPLICATE-SW.
047600
047700 250-AUDIT-VITAL-FAIL.
047800     MOVE "250-AUDIT-VITAL-FAIL" TO PARA-NAME.
047900     MOVE "VITAL-UPLOADED"  TO AUL-ACTION.
048000     MOVE VIT-SOURCE-ID     TO AUL-ACTOR-ID.
048100     MOVE "DEVICE"          TO AUL-ACTOR-ROLE.
048200     MOVE "VITAL"           TO AUL-RESOURCE.
048300     MOVE VIT-PATIENT-ID    TO AUL-RESOURCE-ID.
048400     MOVE "N"               TO AUL-SUCCESS-FLAG.
048500     IF PATIENT-NOT-FOUND
048600         MOVE "PATIENT NOT FOUND" TO AUL-DESC
048700     ELSE
048800         IF CONSENT-NOT-OK
048900             MOVE "CONSENT NOT ON FILE" TO AUL-DESC
049000         ELSE
049100             MOVE "INVALID CHECKSUM" TO AUL-DESC.
049200     MOVE WS-NOW-TS TO AUL-TS.
049300     MOVE "WRITE" TO AUL-FUNCTION-CODE.
049400     CALL "MEDAUDIT" USING AUDIT-LINK-AREA, SUB-RETURN-CD.
049500 250-EXIT.
049600     EXIT.
049700
049800 260-ACCEPT-VITAL.
049900     MOVE "260-ACCEPT-VITAL" TO PARA-NAME.
050000     ADD 1 TO BATCH-UPLOADED, GRAND-UPLOADED.
050100
050200     IF ACV-ROW-COUNT < WS-MAX-ACCEPTED
050300         ADD 1 TO ACV-ROW-COUNT
050400         MOVE VITALS-FILE-REC TO ACV-ROW (ACV-ROW-COUNT).
050500
050600     MOVE VIT-TYPE  TO ALC-VITAL-TYPE.
050700     MOVE VIT-VALUE TO ALC-VALUE.
050800     CALL "MEDALERT" USING ALERT-LINK-AREA, SUB-RETURN-CD.
050900
051000     IF ALC-ALERT-FIRED-SW = "Y"
051100         PERFORM 270-WRITE-ALERT THRU 270-EXIT.
051200
051300     MOVE "VITAL-UPLOADED"  TO AUL-ACTION.
051400     MOVE VIT-SOURCE-ID     TO AUL-ACTOR-ID.
051500     MOVE "DEVICE"          TO AUL-ACTOR-ROLE.
051600     MOVE "VITAL"           TO AUL-RESOURCE.
051700     MOVE VIT-PATIENT-ID    TO AUL-RESOURCE-ID.
051800     MOVE "Y"               TO AUL-SUCCESS-FLAG.
051900     MOVE "VITAL ACCEPTED"  TO AUL-DESC.
052000     MOVE WS-NOW-TS         TO AUL-TS.
052100     MOVE "WRITE" TO AUL-FUNCTION-CODE.
052200     CALL "MEDAUDIT" USING AUDIT-LINK-AREA, SUB-RETURN-CD.
052300 260-EXIT.
052400     EXIT.
052500
052600 270-WRITE-ALERT.
052700     MOVE "270-WRITE-ALERT" TO PARA-NAME.
052800     ADD 1 TO BATCH-ALERTS, GRAND-ALERTS.
052900     MOVE VIT-PATIENT-ID    TO ALR-PATIENT-ID.
053000     MOVE ALC-ALERT-TYPE    TO ALR-TYPE.
053100     MOVE ALC-SEVERITY      TO ALR-SEVERITY.
053200     MOVE ALC-TITLE         TO ALR-TITLE.
053300     MOVE VIT-VALUE         TO ALR-TRIGGER-VALUE.
053400     MOVE VIT-TYPE          TO ALR-VITAL-TYPE.
053500     MOVE VIT-RECORDED-TS   TO ALR-RECORDED-TS.
053600     WRITE ALERT-FILE-REC.
053610     IF NOT AF-OK
053620         MOVE "** PROBLEM WRITING ALERT-FILE" TO ABEND-REASON
053630         GO TO 1000-ABEND-RTN
053640     END-IF.
053700     EVALUATE ALC-SEVERITY
053800         WHEN "CRITICAL"
053900             ADD 1 TO SEV-CRITICAL-CNT
054000         WHEN "HIGH"
054100             ADD 1 TO SEV-HIGH-CNT
054200         WHEN "MEDIUM"
054300             ADD 1 TO SEV-MEDIUM-CNT
054400     END-EVALUATE.
054500 270-EXIT.
054600     EXIT.
054700
054800 600-BATCH-BREAK.
054900     MOVE "600-BATCH-BREAK" TO PARA-NAME.
055000     IF BATCH-READ > ZERO
055100         MOVE HOLD-BATCH-ID TO D-BATCH-ID
055200         MOVE BATCH-READ     TO D-READ
055300         MOVE BATCH-UPLOADED TO D-UPLOADED
055400         MOVE BATCH-SKIPPED  TO D-SKIPPED
055500         MOVE BATCH-ERRORS   TO D-ERRORS
055600         MOVE BATCH-ALERTS   TO D-ALERTS
055700         PERFORM 610-WRITE-DETAIL-LINE THRU 610-EXIT
055800         PERFORM 620-AUDIT-BATCH THRU 620-EXIT
055900         MOVE ZERO TO BATCH-READ, BATCH-UPLOADED, BATCH-SKIPPED,
056000                      BATCH-ERRORS, BATCH-ALERTS
056100     END-IF.
056200 600-EXIT.
056300     EXIT.
056400
056500 610-WRITE-DETAIL-LINE.
056600     MOVE "610-WRITE-DETAIL-LINE" TO PARA-NAME.
056700     IF WS-LINES > 50
056800         PERFORM 690-PAGE-BREAK THRU 690-EXIT.
056900     WRITE RPT-REC FROM WS-SEC1-DETAIL AFTER ADVANCING 1.
057000     ADD 1 TO WS-LINES.
057100 610-EXIT.
057200     EXIT.
057300
057400 620-AUDIT-BATCH.
057500     MOVE "620-AUDIT-BATCH" TO PARA-NAME.
057600     MOVE "BATCH-UPLOAD"    TO AUL-ACTION.
057700     MOVE "BATCH"           TO AUL-ACTOR-ROLE.
057800     MOVE "VITALS-BATCH"    TO AUL-RESOURCE.
057900     MOVE HOLD-BATCH-ID     TO AUL-ACTOR-ID, AUL-RESOURCE-ID.
058000     MOVE "Y"               TO AUL-SUCCESS-FLAG.
058100     MOVE "BATCH TOTALS RECORDED" TO AUL-DESC.
058200     MOVE WS-NOW-TS         TO AUL-TS.
058300     MOVE "WRITE" TO AUL-FUNCTION-CODE.
058400     CALL "MEDAUDIT" USING AUDIT-LINK-AREA, SUB-RETURN-CD.
058500 620-EXIT.
058600     EXIT.
058700
058800 690-PAGE-BREAK.
058900     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
059000 690-EXIT.
059100     EXIT.
059200
059300 700-WRITE-PAGE-HDR.
059400     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
059500     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING C01.
059600     MOVE WS-PAGES TO PAGE-NBR-O.
059700     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING 1.
059800     ADD 1 TO WS-PAGES.
059900     MOVE ZERO TO WS-LINES.
060000 700-EXIT.
060100     EXIT.
060200
060300 800-OPEN-FILES.
060400     MOVE "800-OPEN-FILES" TO PARA-NAME.
060500     OPEN INPUT PATIENT-FILE, CONSENT-FILE, VITALS-FILE.
060600     OPEN OUTPUT ALERT-FILE, REPORT-FILE.
060700 800-EXIT.
060800     EXIT.
060900
061000 810-LOAD-PATIENT-TABLE.
061100     MOVE "810-LOAD-PATIENT-TABLE" TO PARA-NAME.
061200     PERFORM 812-READ-ONE-PATIENT THRU 812-EXIT
061300         UNTIL PF-EOF OR PAT-ROW-COUNT = WS-MAX-PATIENT.
061400 810-EXIT.
061500     EXIT.
061600
061700 812-READ-ONE-PATIENT.
061800     READ PATIENT-FILE
061900         AT END
062000             MOVE "10" TO PFCODE
062100             GO TO 812-EXIT
062200     END-READ.
062300     ADD 1 TO PAT-ROW-COUNT.
062400     MOVE PATIENT-FILE-REC TO PAT-ROW (PAT-ROW-COUNT).
062500 812-EXIT.
062600     EXIT.
062700
062800 820-LOAD-CONSENT-TABLE.
062900     MOVE "820-LOAD-CONSENT-TABLE" TO PARA-NAME.
063000     PERFORM 822-READ-ONE-CONSENT THRU 822-EXIT
063100         UNTIL CF-EOF OR CNT-ROW-COUNT = WS-MAX-CONSENT.
063200 820-EXIT.
063300     EXIT.
063400
063500 822-READ-ONE-CONSENT.
063600     READ CONSENT-FILE
063700         AT END
063800             MOVE "10" TO CFCODE
063900             GO TO 822-EXIT
064000     END-READ.
064100     ADD 1 TO CNT-ROW-COUNT.
064200     MOVE CONSENT-FILE-REC TO CNT-ROW (CNT-ROW-COUNT).
064300 822-EXIT.
064400     EXIT.
064500
064600 900-CLOSE-FILES.
064700     MOVE "900-CLOSE-FILES" TO PARA-NAME.
064800     CLOSE PATIENT-FILE, CONSENT-FILE, VITALS-FILE,
064900           ALERT-FILE, REPORT-FILE.
065000 900-EXIT.
065100     EXIT.
065200
065300 999-CLEANUP.
065400     MOVE "999-CLEANUP" TO PARA-NAME.
065500     PERFORM 600-BATCH-BREAK THRU 600-EXIT.
065600
065700     MOVE GRAND-READ     TO T-READ.
065800     MOVE GRAND-UPLOADED TO T-UPLOADED.
065900     MOVE GRAND-SKIPPED  TO T-SKIPPED.
066000     MOVE GRAND-ERRORS   TO T-ERRORS.
066100     MOVE GRAND-ALERTS   TO T-ALERTS.
066200     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
066300     WRITE RPT-REC FROM WS-SEC1-TOTAL AFTER ADVANCING 1.
066400
066500     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.
066600     WRITE RPT-REC FROM WS-SEC2-HDR AFTER ADVANCING 1.
066700     MOVE "CRITICAL"      TO S-LABEL.
066800     MOVE SEV-CRITICAL-CNT TO S-COUNT.
066900     WRITE RPT-REC FROM WS-SEC2-DETAIL AFTER ADVANCING 1.
067000     MOVE "HIGH"          TO S-LABEL.
067100     MOVE SEV-HIGH-CNT    TO S-COUNT.
067200     WRITE RPT-REC FROM WS-SEC2-DETAIL AFTER ADVANCING 1.
067300     MOVE "MEDIUM"        TO S-LABEL.
067400     MOVE SEV-MEDIUM-CNT  TO S-COUNT.
067500     WRITE RPT-REC FROM WS-SEC2-DETAIL AFTER ADVANCING 1.
067600
067700     MOVE "CLOSE" TO AUL-FUNCTION-CODE.
067800     CALL "MEDAUDIT" USING AUDIT-LINK-AREA, SUB-RETURN-CD.
067900
068000     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
068100     DISPLAY "** VITALS READ **", GRAND-READ.
068200     DISPLAY "** VITALS UPLOADED **", GRAND-UPLOADED.
068300     DISPLAY "******** NORMAL END OF JOB MEDVALID ********".
068400 999-EXIT.
068500     EXIT.
068600
068700 1000-ABEND-RTN.
068800     DISPLAY "*** ABNORMAL END OF JOB-MEDVALID ***" UPON CONSOLE.
068900     DISPLAY ABEND-REASON.
069000     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
069100     DIVIDE ZERO-VAL INTO ONE-VAL.

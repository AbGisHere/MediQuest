000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDCKSUM.
000400 AUTHOR. D KASPRZAK.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/02/91.
000700 DATE-COMPILED. 05/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100*
001200* DATE-WRITTEN  DK    ORIGINAL - BUILDS THE CANONICAL STRING FOR
001300*                     ONE VITAL-READING/LAB-RESULT AND RETURNS THE
001400*                     5-DIGIT CHECK DIGEST SO DOWNSTREAM AUDITORS
001500*                     CAN PROVE A RECORD WAS NOT ALTERED IN
001600*                     TRANSIT. ZERO MEANS "NOT SUPPLIED", NEVER
001700*                     TREAT IT AS A VALID DIGEST.
001800* 09/11/91      DK    CANONICAL STRING CONFIRMED AS PATIENT-ID,
001900*                     VITAL-TYPE, VALUE (2 DECIMALS, NO SIGN,
002000*                     NO PUNCTUATION) AND TIMESTAMP CONCATENATED
002100*                     WITH NO DELIMITERS - MATCHES THE ROUTER
002200*                     TEAM'S SPEC EXACTLY, DO NOT ADD SEPARATORS.
002300* 02/25/93      DK    MODULUS CONFIRMED AT 99991 PER THE ROUTER
002400*                     TEAM - CHOSEN BECAUSE IT IS PRIME AND FITS A
002500*                     5-DIGIT FIELD.  CR-0188.
002600* 07/14/95      DK    FIXED A WRAP CASE WHERE THE RUNNING SUM
002700*                     ACCUMULATOR EXCEEDED THE INTERMEDIATE FIELD
002800*                     WIDTH ON A FULL-LENGTH CANONICAL STRING -
002900*                     WIDENED WS-RUN-SUM TO S9(9). CR-0206.
003000* 01/08/99      RKO   YEAR-2000 REVIEW - TIMESTAMP INPUT IS ALREADY
003100*                     A CENTURY-INCLUSIVE 14-DIGIT FIELD, NO CHANGE
003200*                     REQUIRED. TICKET Y2K-0042.
003300* 04/02/03      TLG   ADDED BLANK-CANONICAL-STRING GUARD TO RETURN
003400*                     A ZERO DIGEST RATHER THAN ABEND WHEN A
003500*                     CALLER PASSES AN EMPTY VALUE. CR-0311.
003600* 10/19/09      WDH   REBUILT UNDER THE NEW MEDIQUEST NAMING
003700*                     CONVENTION AFTER THE CLINIC PORTAL CUTOVER.
003750* 03/11/11      PXA   CANON-LEN WAS HARDCODED AT 53 AND THE ID/
003760*                     REC-TYPE FIELDS WERE STRUNG IN WITH THEIR
003770*                     TRAILING PAD STILL ATTACHED - DIGEST PICKED
003780*                     UP GARBAGE BYTES PAST THE REAL STRING AND
003790*                     NEVER MATCHED A CORRECTLY-SUPPLIED CHECKSUM.
003791*                     NOW TRIMS THE TRAILING SPACES OFF EACH FIXED
003792*                     FIELD BEFORE STRINGING AND COMPUTES THE TRUE
003793*                     LENGTH INSTEAD OF A LITERAL.  ALSO CARRIES
003794*                     THE VALUE'S SIGN INTO THE CANONICAL STRING
003795*                     PER THE ROUTER TEAM SPEC.  CR-0399.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004750 77  WS-CANON-LEN                PIC S9(4) COMP VALUE ZERO.
004760 77  WS-POS-IDX                  PIC S9(4) COMP.
004770 77  WS-PID-LEN                  PIC S9(4) COMP.
004780 77  WS-TYPE-LEN                 PIC S9(4) COMP.
004800 01  WORK-FIELDS.
004900     05  WS-CANON-STRING         PIC X(80).
005200     05  WS-RUN-SUM              PIC S9(9) COMP.
005300     05  WS-BYTE-ORD             PIC S9(4) COMP.
005400     05  WS-TERM                 PIC S9(9) COMP.
005500     05  WS-PRODUCT-REDEF        PIC S9(9) COMP.
005600
005700 01  WS-CANON-STRING-HOLDER      PIC X(80).
005800
005900* ALTERNATE VIEW OF THE CANONICAL STRING FOR BYTE-AT-A-TIME WORK.
006000 01  CANON-STRING-TABLE REDEFINES WS-CANON-STRING-HOLDER.
006100     05  CST-BYTE OCCURS 80 TIMES PIC X(01).
006200
006300* SAME STORAGE AGAIN, VIEWED AS 80 SINGLE-BYTE NATIVE BINARY
006400* SLOTS SO WE CAN PICK UP THE RAW ORDINAL OF EACH CHARACTER
006500* WITHOUT CALLING AN INTRINSIC FUNCTION.
006600 01  CANON-ORDINAL-TABLE REDEFINES WS-CANON-STRING-HOLDER.
006700     05  CST-ORDINAL OCCURS 80 TIMES PIC 9(02) COMP-5.
006800
006900 01  NUMERIC-WORK-AREAS.
007000     05  WS-VALUE-DISPLAY        PIC S9(05)V99 SIGN IS TRAILING.
007100     05  WS-VALUE-EDIT-REDEF REDEFINES WS-VALUE-DISPLAY.
007200         10  WS-VALUE-WHOLE      PIC 9(05).
007300         10  WS-VALUE-FRAC       PIC 9(02).
007310     05  WS-PID-TRIMMED          PIC X(12).
007320     05  WS-TYPE-TRIMMED         PIC X(12).
007400
007500 LINKAGE SECTION.
007600 01  CKSUM-CALL-REC.
007700     05  CKS-PATIENT-ID          PIC X(12).
007800     05  CKS-REC-TYPE            PIC X(12).
007900     05  CKS-VALUE               PIC S9(05)V99 COMP-3.
008000     05  CKS-TIMESTAMP           PIC 9(14).
008100     05  CKS-CHECKSUM-OUT        PIC 9(05).
008200
008300 01  RETURN-CD                   PIC S9(04) COMP.
008400
008500 PROCEDURE DIVISION USING CKSUM-CALL-REC, RETURN-CD.
008600 000-MAINLINE.
008700     MOVE ZERO TO CKS-CHECKSUM-OUT.
008800     PERFORM 100-BUILD-CANON-STRING.
008900     IF WS-CANON-LEN > ZERO
009000         PERFORM 200-SUM-CANON-STRING
009100     END-IF.
009200     MOVE ZERO TO RETURN-CD.
009300     GOBACK.
009400
009500 100-BUILD-CANON-STRING.
009600     MOVE SPACES TO WS-CANON-STRING.
009700     MOVE CKS-VALUE TO WS-VALUE-DISPLAY.
009710     MOVE CKS-PATIENT-ID TO WS-PID-TRIMMED.
009720     MOVE CKS-REC-TYPE TO WS-TYPE-TRIMMED.
009730     PERFORM 120-CALC-PID-LEN THRU 120-EXIT.
009740     PERFORM 130-CALC-TYPE-LEN THRU 130-EXIT.
009800     STRING WS-PID-TRIMMED (1:WS-PID-LEN)   DELIMITED BY SIZE
009900            WS-TYPE-TRIMMED (1:WS-TYPE-LEN) DELIMITED BY SIZE
010000            WS-VALUE-WHOLE   DELIMITED BY SIZE
010100            WS-VALUE-FRAC    DELIMITED BY SIZE
010200            CKS-TIMESTAMP    DELIMITED BY SIZE
010300            INTO WS-CANON-STRING
010400     END-STRING.
010500     MOVE WS-CANON-STRING TO WS-CANON-STRING-HOLDER.
010600     COMPUTE WS-CANON-LEN = WS-PID-LEN + WS-TYPE-LEN + 7 + 14.
010610
010620 120-CALC-PID-LEN.
010630*** BACKS UP FROM THE FIXED FIELD WIDTH TO THE LAST NON-SPACE
010640*** BYTE - THE ROUTER TEAM'S CANONICAL STRING EXCLUDES TRAILING
010650*** PAD.  NO INTRINSIC FUNCTION USED, MATCHES THE HOUSE STYLE.
010660     MOVE 12 TO WS-PID-LEN.
010670     PERFORM 125-BACKUP-PID-LEN
010680         UNTIL WS-PID-LEN = ZERO
010690            OR WS-PID-TRIMMED (WS-PID-LEN:1) NOT = SPACE.
010700 120-EXIT.
010710     EXIT.
010720
010730 125-BACKUP-PID-LEN.
010740     SUBTRACT 1 FROM WS-PID-LEN.
010750
010760 130-CALC-TYPE-LEN.
010770     MOVE 12 TO WS-TYPE-LEN.
010780     PERFORM 135-BACKUP-TYPE-LEN
010790         UNTIL WS-TYPE-LEN = ZERO
010800            OR WS-TYPE-TRIMMED (WS-TYPE-LEN:1) NOT = SPACE.
010810 130-EXIT.
010820     EXIT.
010830
010840 135-BACKUP-TYPE-LEN.
010850     SUBTRACT 1 FROM WS-TYPE-LEN.
010860
010870 200-SUM-CANON-STRING.
010900     MOVE ZERO TO WS-RUN-SUM.
011000     PERFORM 210-SUM-ONE-BYTE
011100         VARYING WS-POS-IDX FROM 1 BY 1
011200         UNTIL WS-POS-IDX > WS-CANON-LEN.
011300     DIVIDE WS-RUN-SUM BY 99991 GIVING WS-TERM
011400         REMAINDER CKS-CHECKSUM-OUT.
011500
011600 210-SUM-ONE-BYTE.
011700     MOVE CST-ORDINAL (WS-POS-IDX) TO WS-BYTE-ORD.
011800     COMPUTE WS-PRODUCT-REDEF = WS-POS-IDX * WS-BYTE-ORD.
011900     ADD WS-PRODUCT-REDEF TO WS-RUN-SUM.

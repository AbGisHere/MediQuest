000100******************************************************************
000200* DEVMSTR  -  DEVICE MASTER RECORD LAYOUT
000300*             REPLACES THE OLD DDS0001.PROVIDER DCLGEN - SAME
000400*             SPOT IN THE COPYLIB, DIFFERENT BUSINESS - THIS IS
000500*             THE TABLE OF WEARABLE/MONITOR DEVICES ALLOWED TO
000600*             FEED THE NIGHTLY VITALS FILE.  UNORDERED, LOADED TO
000700*             A LINEAR-SCAN TABLE BY MEDDEVIN.
000800******************************************************************
000900     05  DEV-ID                  PIC X(12).
001000     05  DEV-NAME                PIC X(20).
001100     05  DEV-KEY-HASH            PIC 9(05).
001200     05  DEV-ACTIVE-FLAG         PIC X(01).
001300         88  DEV-IS-ACTIVE           VALUE "Y".
001400         88  DEV-IS-INACTIVE         VALUE "N".
001500     05  FILLER                 PIC X(22).

000100******************************************************************
000200* ABENDREC  -  SHOP-STANDARD ABEND MESSAGE LAYOUT
000300*              COPY'd INTO EVERY MEDIQUEST BATCH PROGRAM SO A
000400*              BLOWN INTEGRITY CHECK LOOKS THE SAME ON SYSOUT
000500*              NO MATTER WHICH JOB STEP RAISED IT.
000600******************************************************************
000700 01  ABEND-REC.
000800     05  FILLER                  PIC X(03) VALUE "***".
000900     05  PARA-NAME               PIC X(20) VALUE SPACES.
001000     05  FILLER                  PIC X(01) VALUE SPACES.
001100     05  ABEND-REASON            PIC X(60) VALUE SPACES.
001200     05  ACTUAL-VAL              PIC 9(09) VALUE ZERO.
001300     05  EXPECTED-VAL            PIC 9(09) VALUE ZERO.
001400     05  FILLER                  PIC X(18) VALUE SPACES.
001500
001600* FORCED ABEND VIA DIVIDE-BY-ZERO - SAME TRICK USED SHOP-WIDE
001700* SINCE THE 390 DAYS SO OPS SEES A REAL SYSTEM COMPLETION CODE
001800 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
001900 77  ONE-VAL                     PIC 9(01) VALUE 1.

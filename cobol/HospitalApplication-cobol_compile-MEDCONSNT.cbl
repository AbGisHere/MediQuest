000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDCONSNT.
000400 AUTHOR. D KASPRZAK.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/19/91.
000700 DATE-COMPILED. 06/19/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100*
001200* DATE-WRITTEN  DK    ORIGINAL CONSENT-SERVICE STORED PROCEDURE -
001300*                     CONVERTED FROM THE OLD DDS0001 PLAN-PERCENT
001400*                     LOOKUP.  CALLER LOADS THE CONSENT TABLE AND
001500*                     PASSES IT IN - THIS PROGRAM OWNS NO FILES.
001600* 10/02/91      DK    ADDED CHECK-CONSENT FUNCTION CODE, CR-0122.
001700* 03/17/93      DK    ADDED GRANT-CONSENT FUNCTION CODE.  GRANT IS
001800*                     IDEMPOTENT - AN EXISTING GRANTED ROW FOR THE
001900*                     SAME PATIENT/PURPOSE/GRANTEE IS REUSED, NOT
002000*                     DUPLICATED.  CR-0155.
002100* 08/09/95      DK    ADDED REVOKE-CONSENT FUNCTION CODE.  ONLY THE
002200*                     FIRST MATCHING GRANTED ROW IS REVOKED.
002300*                     CR-0201.
002400* 01/06/99      RKO   YEAR-2000 REVIEW - ALL TIMESTAMP FIELDS ARE
002500*                     ALREADY 14-DIGIT CENTURY-INCLUSIVE, NO CHANGE
002600*                     REQUIRED. TICKET Y2K-0042.
002700* 06/25/04      TLG   CLARIFIED THAT A BLANK GRANTED-TO ON THE
002800*                     CONSENT ROW MEANS "ANY DOCTOR" AND MATCHES
002900*                     REGARDLESS OF THE REQUESTED DOCTOR ID.
003000*                     CR-0318.
003100* 11/14/09      WDH   REBUILT AS MEDCONSNT UNDER THE MEDIQUEST
003200*                     NAMING CONVENTION AFTER THE CLINIC PORTAL
003300*                     CUTOVER.
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004310 77  WS-SRCH-IDX                 PIC S9(04) COMP.
004320
004400 01  WORK-FIELDS.
004500     05  WS-FOUND-SW             PIC X(01) VALUE "N".
004600         88  WS-ROW-FOUND            VALUE "Y".
004700         88  WS-ROW-NOT-FOUND        VALUE "N".
004900
005000 LINKAGE SECTION.
005100 01  CONSENT-CALL-REC.
005200     05  CNS-FUNCTION-CODE       PIC X(08).
005300         88  CNS-FN-CHECK            VALUE "CHECK".
005400         88  CNS-FN-GRANT            VALUE "GRANT".
005500         88  CNS-FN-REVOKE           VALUE "REVOKE".
005600     05  CNS-PATIENT-ID          PIC X(12).
005700     05  CNS-PURPOSE             PIC X(12).
005800     05  CNS-DOCTOR-ID           PIC X(12).
005900     05  CNS-ACTOR-ID            PIC X(12).
006000     05  CNS-NOW-TS              PIC 9(14).
006100     05  CNS-RESULT-SW           PIC X(01).
006200         88  CNS-RESULT-YES          VALUE "Y".
006300         88  CNS-RESULT-NO           VALUE "N".
006400
006500 01  WS-MAX-CONSENT               PIC S9(08) COMP VALUE 8000.
006600
006700 01  CONSENT-TABLE-AREA.
006800     05  CNT-ROW-COUNT           PIC S9(08) COMP.
006900     05  CNT-ROW OCCURS 8000 TIMES
007000                 INDEXED BY CNT-IDX.
007100         COPY CONSENT REPLACING
007200              ==CON-== BY ==CNT-ROW-==.
007210
007220* ONE ROW VIEWED AS AN 80-BYTE BLOCK FOR A PLANNED DUPLICATE-ROW
007230* PURGE PASS - LETS THE PURGE COMPARE TWO ROWS BYTE-FOR-BYTE
007240* WITHOUT NAMING EVERY FIELD.  80 = CON-PATIENT-ID(12) +
007241* CON-PURPOSE(12) + CON-GRANTED-FLAG(1) + CON-GRANTED-TO(12) +
007242* CON-GRANTED-TS(14) + CON-REVOKED-TS(14) + CON-EXPIRY-TS(14) +
007243* FILLER(1).
007250 01  WS-ONE-ROW-HOLDER            PIC X(80).
007260 01  WS-ONE-ROW-BYTES REDEFINES WS-ONE-ROW-HOLDER.
007270     05  ROW-BYTE OCCURS 80 TIMES PIC X(01).
007280
007290* SAME BLOCK SPLIT AT THE GRANTED-TO BOUNDARY SO THE PURGE PASS
007300* CAN COMPARE JUST THE KEY PORTION (PATIENT/PURPOSE/GRANTEE)
007310* WITHOUT THE TIMESTAMP TAIL.
007320 01  WS-ONE-ROW-KEY-SPLIT REDEFINES WS-ONE-ROW-HOLDER.
007330     05  ROW-KEY-PORTION         PIC X(37).
007340     05  ROW-TIMESTAMP-PORTION   PIC X(43).
007345
007346* SAME BLOCK VIEWED AS A 37-BYTE KEY SKIP FOLLOWED BY THE THREE
007347* 14-BYTE TIMESTAMP FIELDS SO A FUTURE VALIDATION PASS CAN WALK
007348* GRANTED-TS/REVOKED-TS/EXPIRY-TS WITHOUT NAMING EACH ONE.
007349 01  WS-ONE-ROW-TS-CHUNKS REDEFINES WS-ONE-ROW-HOLDER.
007350     05  FILLER                  PIC X(37).
007351     05  ROW-TS-CHUNK OCCURS 3 TIMES PIC X(14).
007352     05  FILLER                  PIC X(01).
007353
007400 01  RETURN-CD                   PIC S9(04) COMP.
007500
007600 PROCEDURE DIVISION USING CONSENT-CALL-REC,
007700                           CONSENT-TABLE-AREA,
007800                           RETURN-CD.
007900 000-MAINLINE.
008000     MOVE "N" TO CNS-RESULT-SW.
008100     EVALUATE TRUE
008200         WHEN CNS-FN-CHECK
008300             PERFORM 100-CHECK-CONSENT THRU 100-EXIT
008400         WHEN CNS-FN-GRANT
008500             PERFORM 200-GRANT-CONSENT THRU 200-EXIT
008600         WHEN CNS-FN-REVOKE
008700             PERFORM 300-REVOKE-CONSENT THRU 300-EXIT
008800         WHEN OTHER
008900             MOVE "N" TO CNS-RESULT-SW
009000     END-EVALUATE.
009100     MOVE ZERO TO RETURN-CD.
009200     GOBACK.
009300
009400 100-CHECK-CONSENT.
009500*** ACTIVE CONSENT EXISTS WHEN GRANTED=Y, GRANTEE MATCHES OR IS
009600*** BLANK, NOT REVOKED, AND NOT EXPIRED.  FIRST MATCHING ROW
009700*** DECIDES - STOP AT THE FIRST HIT.
009800     PERFORM 110-FIND-ACTIVE-ROW THRU 110-EXIT.
009900     IF WS-ROW-FOUND
010000         MOVE "Y" TO CNS-RESULT-SW
010100     ELSE
010200         MOVE "N" TO CNS-RESULT-SW.
010300 100-EXIT.
010400     EXIT.
010500
010600 110-FIND-ACTIVE-ROW.
010700     MOVE "N" TO WS-FOUND-SW.
010800     IF CNT-ROW-COUNT > ZERO
010900         PERFORM 120-SCAN-ONE-ROW
011000             VARYING WS-SRCH-IDX FROM 1 BY 1
011100             UNTIL WS-SRCH-IDX > CNT-ROW-COUNT
011200                OR WS-ROW-FOUND
011300     END-IF.
011400 110-EXIT.
011500     EXIT.
011600
011700 120-SCAN-ONE-ROW.
011800     IF CNT-ROW-PATIENT-ID (WS-SRCH-IDX) = CNS-PATIENT-ID
011900        AND CNT-ROW-PURPOSE (WS-SRCH-IDX) = CNS-PURPOSE
012000        AND CNT-ROW-GRANTED-FLAG (WS-SRCH-IDX) = "Y"
012100        AND CNT-ROW-REVOKED-TS (WS-SRCH-IDX) = ZERO
012200        AND (CNT-ROW-EXPIRY-TS (WS-SRCH-IDX) = ZERO
012300             OR CNT-ROW-EXPIRY-TS (WS-SRCH-IDX) > CNS-NOW-TS)
012400        AND (CNS-DOCTOR-ID = SPACES
012500             OR CNT-ROW-GRANTED-TO (WS-SRCH-IDX) = CNS-DOCTOR-ID
012600             OR CNT-ROW-GRANTED-TO (WS-SRCH-IDX) = SPACES)
012700         MOVE "Y" TO WS-FOUND-SW.
012800
012900 200-GRANT-CONSENT.
013000*** GRANT IS IDEMPOTENT - REUSE AN EXISTING GRANTED ROW FOR THE
013100*** SAME PATIENT/PURPOSE/GRANTEE RATHER THAN DUPLICATE IT.
013200     PERFORM 210-FIND-SAME-GRANT THRU 210-EXIT.
013300     IF WS-ROW-FOUND
013400         MOVE "Y" TO CNS-RESULT-SW
013500     ELSE
013600         IF CNT-ROW-COUNT < WS-MAX-CONSENT
013700             ADD 1 TO CNT-ROW-COUNT
013800             MOVE CNS-PATIENT-ID
013900                 TO CNT-ROW-PATIENT-ID (CNT-ROW-COUNT)
014000             MOVE CNS-PURPOSE
014100                 TO CNT-ROW-PURPOSE (CNT-ROW-COUNT)
014200             MOVE "Y" TO CNT-ROW-GRANTED-FLAG (CNT-ROW-COUNT)
014300             MOVE CNS-DOCTOR-ID
014400                 TO CNT-ROW-GRANTED-TO (CNT-ROW-COUNT)
014500             MOVE CNS-NOW-TS
014600                 TO CNT-ROW-GRANTED-TS (CNT-ROW-COUNT)
014700             MOVE ZERO TO CNT-ROW-REVOKED-TS (CNT-ROW-COUNT)
014800             MOVE ZERO TO CNT-ROW-EXPIRY-TS (CNT-ROW-COUNT)
014900             MOVE "Y" TO CNS-RESULT-SW
015000         ELSE
015100             MOVE "N" TO CNS-RESULT-SW.
015200 200-EXIT.
015300     EXIT.
015400
015500 210-FIND-SAME-GRANT.
015600     MOVE "N" TO WS-FOUND-SW.
015700     IF CNT-ROW-COUNT > ZERO
015800         PERFORM 220-SCAN-FOR-GRANT
015900             VARYING WS-SRCH-IDX FROM 1 BY 1
016000             UNTIL WS-SRCH-IDX > CNT-ROW-COUNT
016100                OR WS-ROW-FOUND
016200     END-IF.
016300 210-EXIT.
016400     EXIT.
016500
016600 220-SCAN-FOR-GRANT.
016700     IF CNT-ROW-PATIENT-ID (WS-SRCH-IDX) = CNS-PATIENT-ID
016800        AND CNT-ROW-PURPOSE (WS-SRCH-IDX) = CNS-PURPOSE
016900        AND CNT-ROW-GRANTED-TO (WS-SRCH-IDX) = CNS-DOCTOR-ID
017000        AND CNT-ROW-GRANTED-FLAG (WS-SRCH-IDX) = "Y"
017100         MOVE "Y" TO WS-FOUND-SW.
017200
017300 300-REVOKE-CONSENT.
017400*** ONLY THE FIRST MATCHING GRANTED ROW IS REVOKED.
017500     PERFORM 310-FIND-GRANTED-ROW THRU 310-EXIT.
017600     IF WS-ROW-FOUND
017700         MOVE "N" TO CNT-ROW-GRANTED-FLAG (WS-SRCH-IDX)
017800         MOVE CNS-NOW-TS TO CNT-ROW-REVOKED-TS (WS-SRCH-IDX)
017900         MOVE "Y" TO CNS-RESULT-SW
018000     ELSE
018100         MOVE "N" TO CNS-RESULT-SW.
018200 300-EXIT.
018300     EXIT.
018400
018500 310-FIND-GRANTED-ROW.
018600     MOVE "N" TO WS-FOUND-SW.
018700     IF CNT-ROW-COUNT > ZERO
018800         PERFORM 320-SCAN-FOR-REVOKE
018900             VARYING WS-SRCH-IDX FROM 1 BY 1
019000             UNTIL WS-SRCH-IDX > CNT-ROW-COUNT
019100                OR WS-ROW-FOUND
019200     END-IF.
019300 310-EXIT.
019400     EXIT.
019500
019600 320-SCAN-FOR-REVOKE.
019700     IF CNT-ROW-PATIENT-ID (WS-SRCH-IDX) = CNS-PATIENT-ID
019800        AND CNT-ROW-PURPOSE (WS-SRCH-IDX) = CNS-PURPOSE
019900        AND CNT-ROW-GRANTED-FLAG (WS-SRCH-IDX) = "Y"
020000         MOVE "Y" TO WS-FOUND-SW.

000100******************************************************************
000200* EMERGACC  -  EMERGENCY-ACCESS WINDOW OUTPUT RECORD LAYOUT
000300*              WRITTEN BY MEDTRIG WHEN A SCANNED MESSAGE TRIPS
000400*              ONE OR MORE TRIGGER WORDS/PHRASES.  EXPIRES TWO
000500*              HOURS AFTER GRANT.
000600******************************************************************
000700 01  EMERG-FILE-REC.
000800     05  EMA-PATIENT-ID          PIC X(12).
000900     05  EMA-TRIGGERED-FLAG      PIC X(01).
001000         88  EMA-IS-TRIGGERED        VALUE "Y".
001100         88  EMA-NOT-TRIGGERED       VALUE "N".
001200     05  EMA-CONFIDENCE          PIC 9(01)V99.
001300     05  EMA-DETECTED-WORDS      PIC X(40).
001400     05  EMA-GRANTED-TS          PIC 9(14).
001500     05  EMA-EXPIRES-TS          PIC 9(14).
001600     05  FILLER                 PIC X(16).

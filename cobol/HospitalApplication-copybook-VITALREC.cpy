000100******************************************************************
000200* VITALREC  -  VITAL-SIGN MEASUREMENT RECORD LAYOUT
000300*              ONE ROW PER MEASUREMENT, DOCTOR/DEVICE/WEARABLE/
000400*              MANUAL SOURCED.  VIT-VALUE IS CARRIED PACKED - SEE
000500*              THE SHOP STANDARD OF NEVER LEAVING A MEASURED
000600*              VALUE IN ZONED FORMAT ON A FILE THAT GETS SORTED.
000700*
000800*              BARE 05-LEVEL - ALSO COPIED INTO MEDVALID'S
000900*              ACCEPTED-VITAL-TABLE FOR THE IN-RUN DUPLICATE
001000*              CHECK.
001100******************************************************************
001200     05  VIT-PATIENT-ID          PIC X(12).
001300     05  VIT-TYPE                PIC X(12).
001400         88  VIT-TYPE-GLUCOSE        VALUE "GLUCOSE".
001500         88  VIT-TYPE-HEART-RATE     VALUE "HEART-RATE".
001600         88  VIT-TYPE-SPO2           VALUE "SPO2".
001700         88  VIT-TYPE-BP-SYS         VALUE "BP-SYS".
001800         88  VIT-TYPE-BP-DIA         VALUE "BP-DIA".
001900         88  VIT-TYPE-TEMPERATURE    VALUE "TEMPERATURE".
002000     05  VIT-VALUE               PIC S9(05)V99 COMP-3.
002100     05  VIT-UNIT                PIC X(08).
002200     05  VIT-SOURCE              PIC X(08).
002300         88  VIT-SRC-DOCTOR          VALUE "DOCTOR".
002400         88  VIT-SRC-DEVICE          VALUE "DEVICE".
002500         88  VIT-SRC-WEARABLE        VALUE "WEARABLE".
002600         88  VIT-SRC-MANUAL          VALUE "MANUAL".
002700     05  VIT-SOURCE-ID           PIC X(12).
002800     05  VIT-RECORDED-TS         PIC 9(14).
002900     05  VIT-CHECKSUM            PIC 9(05).
003000     05  VIT-BATCH-ID            PIC X(12).
003100     05  FILLER                 PIC X(53).

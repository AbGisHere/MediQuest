000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDALERT.
000400 AUTHOR. R OYELARAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100*
001200* DATE-WRITTEN  ROY   ORIGINAL - CALLED FROM MEDVALID/MEDDEVIN TO
001300*                     SCORE ONE ACCEPTED VITAL AGAINST THE FIXED
001400*                     CLINICAL THRESHOLD TABLE.  FIRST RULE THAT
001500*                     MATCHES WINS - DO NOT RE-ORDER THE IF CHAIN
001600*                     BELOW WITHOUT A CHANGE REQUEST, CLINICAL
001700*                     SIGNED OFF ON THIS EXACT ORDER.
001800* 06/02/91      ROY   ADDED HEART-RATE AND SPO2 RULE GROUPS PER
001900*                     CR-0114.
002000* 11/19/91      ROY   ADDED BP-SYS RULE GROUP, CR-0151.
002100* 02/07/92      ROY   ADDED TEMPERATURE RULE GROUP, CR-0169. USES
002200*                     1-DECIMAL COMPARE POINTS PER THE PROTOCOL
002300*                     MEMO, NOT THE USUAL 2-DECIMAL VITAL SCALE.
002400* 08/30/94      ROY   NO-ALERT RETURN PATH NOW ZEROES THE WHOLE
002500*                     LINKAGE RECORD INSTEAD OF JUST THE FLAG -
002600*                     CALLERS WERE PICKING UP STALE TITLES FROM
002700*                     THE PRIOR CALL.  CR-0233.
002800* 04/18/96      ROY   GLUCOSE ORDER CONFIRMED WITH CLINICAL AGAIN
002900*                     AFTER A TRANSCRIPTION QUESTION - THE < 70
003000*                     TEST MUST STAY AHEAD OF THE < 54 TEST. A
003100*                     BORDERLINE READING OF 50 IS HIGH, NOT
003200*                     CRITICAL, BY DESIGN. CR-0261.
003300* 01/11/99      RKO   YEAR-2000 REVIEW - NO 2-DIGIT YEAR FIELDS IN
003400*                     THIS PROGRAM, NO CHANGE REQUIRED. SIGNED
003500*                     OFF FOR Y2K CERTIFICATION, TICKET Y2K-0042.
003600* 05/06/02      TLG   RESP-RATE, STEPS, SLEEP-HRS AND CALORIES DO
003700*                     NOT ALERT - CONFIRMED NO-OP FALL THROUGH IS
003800*                     CORRECT, DOCUMENTED PER CR-0304.
003900* 09/23/08      WDH   REBUILT UNDER THE NEW VITALS-BATCH-VALIDATOR
004000*                     CONTRACT AFTER THE CLINIC PORTAL CUTOVER.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005010 77  WS-WHOLE-DEGREES            PIC S9(3) COMP.
005020 77  WS-TENTHS                   PIC S9(3) COMP.
005030
005040* ALTERNATE BYTE VIEW OF THE TITLE TEXT SO A FUTURE CALLER CAN
005050* TRIM OR SCAN IT ONE CHARACTER AT A TIME WITHOUT AN INTRINSIC.
005060 01  WS-TITLE-HOLDER              PIC X(32).
005070 01  WS-TITLE-BYTE-TABLE REDEFINES WS-TITLE-HOLDER.
005080     05  TTL-BYTE OCCURS 32 TIMES PIC X(01).
005090
005100* ALTERNATE VIEW OF THE SAME HOLDER AS TWO 16-BYTE HALVES - USED
005110* WHEN A SEVERITY UPGRADE NEEDS TO COMPARE ONLY THE LEAD WORD.
005120 01  WS-TITLE-HALVES REDEFINES WS-TITLE-HOLDER.
005130     05  TTL-LEAD-HALF           PIC X(16).
005140     05  TTL-TRAIL-HALF          PIC X(16).
005150
005160* SEVERITY CODE VIEWED AS A SINGLE-CHARACTER RANK FOR SORTING
005170* ALERTS BY URGENCY UPSTREAM - C/H/M, FIRST BYTE ONLY.
005180 01  WS-SEVERITY-HOLDER          PIC X(08).
005190 01  WS-SEVERITY-RANK REDEFINES WS-SEVERITY-HOLDER.
005200     05  SEV-RANK-BYTE           PIC X(01).
005210     05  FILLER                  PIC X(07).
005220
005500 LINKAGE SECTION.
005600 01  ALERT-CALL-REC.
005700     05  ALC-VITAL-TYPE          PIC X(12).
005800     05  ALC-VALUE               PIC S9(05)V99 COMP-3.
005900     05  ALC-ALERT-FIRED-SW      PIC X(01).
006000         88  ALC-ALERT-FIRED         VALUE "Y".
006100         88  ALC-NO-ALERT             VALUE "N".
006200     05  ALC-ALERT-TYPE          PIC X(16).
006300     05  ALC-SEVERITY            PIC X(08).
006400     05  ALC-TITLE               PIC X(32).
006500
006600 01  RETURN-CD                   PIC S9(04) COMP.
006700
006800 PROCEDURE DIVISION USING ALERT-CALL-REC, RETURN-CD.
006900 000-MAINLINE.
007000     MOVE SPACES TO ALC-ALERT-TYPE, ALC-SEVERITY, ALC-TITLE.
007100     MOVE "N" TO ALC-ALERT-FIRED-SW.
007200
007300     EVALUATE TRUE
007400         WHEN ALC-VITAL-TYPE = "GLUCOSE"
007500             PERFORM 100-EVAL-GLUCOSE
007600         WHEN ALC-VITAL-TYPE = "HEART-RATE"
007700             PERFORM 200-EVAL-HEART-RATE
007800         WHEN ALC-VITAL-TYPE = "SPO2"
007900             PERFORM 300-EVAL-SPO2
008000         WHEN ALC-VITAL-TYPE = "BP-SYS"
008100             PERFORM 400-EVAL-BP-SYS
008200         WHEN ALC-VITAL-TYPE = "TEMPERATURE"
008300             PERFORM 500-EVAL-TEMPERATURE
008400*** BP-DIA, WEIGHT, HEIGHT, BMI, RESP-RATE, STEPS, SLEEP-HRS
008500*** AND CALORIES CARRY NO RULES - CR-0304 - FALL THROUGH.
008600         WHEN OTHER
008700             CONTINUE
008800     END-EVALUATE.
008900
009000     MOVE ZERO TO RETURN-CD.
009100     GOBACK.
009200
009300 100-EVAL-GLUCOSE.
009400*** ORDER IS SIGNIFICANT - SEE CR-0261 ABOVE. A VALUE OF 50
009500*** MATCHES THE < 70 TEST BEFORE IT EVER REACHES THE < 54 TEST.
009600     IF ALC-VALUE > 300
009700         MOVE "Y"                    TO ALC-ALERT-FIRED-SW
009800         MOVE "DIABETES-HIGH"        TO ALC-ALERT-TYPE
009900         MOVE "CRITICAL"             TO ALC-SEVERITY
010000         MOVE "CRITICAL HIGH BLOOD GLUCOSE" TO ALC-TITLE
010100     ELSE
010200         IF ALC-VALUE > 180
010300             MOVE "Y"                TO ALC-ALERT-FIRED-SW
010400             MOVE "DIABETES-HIGH"    TO ALC-ALERT-TYPE
010500             MOVE "HIGH"             TO ALC-SEVERITY
010600             MOVE "HIGH BLOOD GLUCOSE" TO ALC-TITLE
010700         ELSE
010800             IF ALC-VALUE < 70
010900                 MOVE "Y"            TO ALC-ALERT-FIRED-SW
011000                 MOVE "DIABETES-LOW" TO ALC-ALERT-TYPE
011100                 MOVE "HIGH"         TO ALC-SEVERITY
011200                 MOVE "LOW BLOOD GLUCOSE" TO ALC-TITLE
011300             ELSE
011400                 IF ALC-VALUE < 54
011500                     MOVE "Y"            TO ALC-ALERT-FIRED-SW
011600                     MOVE "DIABETES-LOW" TO ALC-ALERT-TYPE
011700                     MOVE "CRITICAL"     TO ALC-SEVERITY
011800                     MOVE "CRITICAL LOW BLOOD GLUCOSE" TO ALC-TITLE.
011900
012000 200-EVAL-HEART-RATE.
012100     IF ALC-VALUE > 120
012200         MOVE "Y"                    TO ALC-ALERT-FIRED-SW
012300         MOVE "ABN-HEART-RATE"       TO ALC-ALERT-TYPE
012400         MOVE "HIGH"                 TO ALC-SEVERITY
012500         MOVE "HIGH HEART RATE"      TO ALC-TITLE
012600     ELSE
012700         IF ALC-VALUE < 50
012800             MOVE "Y"                TO ALC-ALERT-FIRED-SW
012900             MOVE "ABN-HEART-RATE"   TO ALC-ALERT-TYPE
013000             MOVE "HIGH"             TO ALC-SEVERITY
013100             MOVE "LOW HEART RATE"   TO ALC-TITLE.
013200
013300 300-EVAL-SPO2.
013400     IF ALC-VALUE < 90
013500         MOVE "Y"                    TO ALC-ALERT-FIRED-SW
013600         MOVE "LOW-OXYGEN"           TO ALC-ALERT-TYPE
013700         MOVE "CRITICAL"             TO ALC-SEVERITY
013800         MOVE "CRITICAL LOW OXYGEN SATURATION" TO ALC-TITLE
013900     ELSE
014000         IF ALC-VALUE < 95
014100             MOVE "Y"                TO ALC-ALERT-FIRED-SW
014200             MOVE "LOW-OXYGEN"       TO ALC-ALERT-TYPE
014300             MOVE "HIGH"             TO ALC-SEVERITY
014400             MOVE "LOW OXYGEN SATURATION" TO ALC-TITLE.
014500
014600 400-EVAL-BP-SYS.
014700     IF ALC-VALUE > 180
014800         MOVE "Y"                    TO ALC-ALERT-FIRED-SW
014900         MOVE "HIGH-BP"              TO ALC-ALERT-TYPE
015000         MOVE "CRITICAL"             TO ALC-SEVERITY
015100         MOVE "CRITICAL HIGH BLOOD PRESSURE" TO ALC-TITLE
015200     ELSE
015300         IF ALC-VALUE > 140
015400             MOVE "Y"                TO ALC-ALERT-FIRED-SW
015500             MOVE "HIGH-BP"          TO ALC-ALERT-TYPE
015600             MOVE "MEDIUM"           TO ALC-SEVERITY
015700             MOVE "HIGH BLOOD PRESSURE" TO ALC-TITLE
015800         ELSE
015900             IF ALC-VALUE < 90
016000                 MOVE "Y"            TO ALC-ALERT-FIRED-SW
016100                 MOVE "LOW-BP"       TO ALC-ALERT-TYPE
016200                 MOVE "MEDIUM"       TO ALC-SEVERITY
016300                 MOVE "LOW BLOOD PRESSURE" TO ALC-TITLE.
016400
016500 500-EVAL-TEMPERATURE.
016600*** PROTOCOL MEMO COMPARE POINTS ARE 1-DECIMAL - TRUNCATE THE
016700*** HUNDREDTHS BEFORE COMPARING SO 39.41 DOES NOT SNEAK PAST
016800*** THE 39.4 BREAKPOINT.
016900     COMPUTE WS-TENTHS = ALC-VALUE * 10.
017000     IF WS-TENTHS > 394
017100         MOVE "Y"                    TO ALC-ALERT-FIRED-SW
017200         MOVE "ABN-TEMPERATURE"      TO ALC-ALERT-TYPE
017300         MOVE "HIGH"                 TO ALC-SEVERITY
017400         MOVE "HIGH FEVER"           TO ALC-TITLE
017500     ELSE
017600         IF WS-TENTHS > 380
017700             MOVE "Y"                TO ALC-ALERT-FIRED-SW
017800             MOVE "ABN-TEMPERATURE"  TO ALC-ALERT-TYPE
017900             MOVE "MEDIUM"           TO ALC-SEVERITY
018000             MOVE "FEVER"            TO ALC-TITLE
018100         ELSE
018200             IF WS-TENTHS < 350
018300                 MOVE "Y"                TO ALC-ALERT-FIRED-SW
018400                 MOVE "ABN-TEMPERATURE"  TO ALC-ALERT-TYPE
018500                 MOVE "HIGH"             TO ALC-SEVERITY
018600                 MOVE "HYPOTHERMIA"      TO ALC-TITLE.

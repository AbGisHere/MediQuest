000100******************************************************************
000200* LABRSLT  -  LAB ANALYTE RESULT OUTPUT RECORD LAYOUT
000300*             ONE ROW PER ANALYTE EXTRACTED FROM A LAB REPORT BY
000400*             MEDLABRX.  LRS-CONFIDENCE REPEATS THE REPORT-LEVEL
000500*             CONFIDENCE ON EVERY ROW FOR THAT REPORT.
000600******************************************************************
000700 01  LABRES-FILE-REC.
000800     05  LRS-REPORT-ID           PIC X(12).
000900     05  LRS-PATIENT-ID          PIC X(12).
001000     05  LRS-REPORT-TYPE         PIC X(12).
001100         88  LRS-TYPE-CBC            VALUE "CBC".
001200         88  LRS-TYPE-LIPID          VALUE "LIPID".
001300         88  LRS-TYPE-LIVER          VALUE "LIVER".
001400         88  LRS-TYPE-KIDNEY         VALUE "KIDNEY".
001500         88  LRS-TYPE-THYROID        VALUE "THYROID".
001600         88  LRS-TYPE-DIABETES       VALUE "DIABETES".
001700         88  LRS-TYPE-GENERAL        VALUE "GENERAL".
001800         88  LRS-TYPE-OTHER          VALUE "OTHER".
001900     05  LRS-FIELD-NAME          PIC X(20).
002000     05  LRS-VALUE               PIC S9(05)V99 COMP-3.
002100     05  LRS-CONFIDENCE          PIC 9(03)V99.
002200     05  FILLER                 PIC X(35).

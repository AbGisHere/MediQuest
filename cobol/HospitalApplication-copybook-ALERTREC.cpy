000100******************************************************************
000200* ALERTREC  -  CLINICAL ALERT OUTPUT RECORD LAYOUT
000300*              WRITTEN BY MEDVALID AND MEDDEVIN WHEN MEDALERT
000400*              FIRES A RULE AGAINST AN ACCEPTED VITAL.
000500******************************************************************
000600 01  ALERT-FILE-REC.
000700     05  ALR-PATIENT-ID          PIC X(12).
000800     05  ALR-TYPE                PIC X(16).
000900     05  ALR-SEVERITY            PIC X(08).
001000         88  ALR-SEV-CRITICAL        VALUE "CRITICAL".
001100         88  ALR-SEV-HIGH            VALUE "HIGH".
001200         88  ALR-SEV-MEDIUM          VALUE "MEDIUM".
001300     05  ALR-TITLE               PIC X(32).
001400     05  ALR-TRIGGER-VALUE       PIC S9(05)V99 COMP-3.
001500     05  ALR-VITAL-TYPE          PIC X(12).
001600     05  ALR-RECORDED-TS         PIC 9(14).
001700     05  FILLER                 PIC X(52).

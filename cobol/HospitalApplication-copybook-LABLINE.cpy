000100******************************************************************
000200* LABLINE  -  LAB REPORT TEXT LINE LAYOUT
000300*             LINE-SEQUENTIAL TEXT FROM THE REFERENCE LAB FEED.
000400*             "*REPORT id patient" OPENS A REPORT, "*END" CLOSES
000500*             IT, ANY OTHER LINE IS ANALYTE TEXT FOR MEDLABRX TO
000600*             SCAN.
000700******************************************************************
000800 01  LAB-FILE-REC.
000900     05  LAB-TEXT                PIC X(80).

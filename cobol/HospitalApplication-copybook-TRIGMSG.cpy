000100******************************************************************
000200* TRIGMSG  -  VOICE-TO-TEXT MESSAGE LINE LAYOUT
000300*             LINE-SEQUENTIAL FREE TEXT SCANNED BY MEDTRIG FOR
000400*             EMERGENCY TRIGGER WORDS AND PHRASES.
000500******************************************************************
000600 01  MSG-FILE-REC.
000700     05  MSG-TEXT                PIC X(120).

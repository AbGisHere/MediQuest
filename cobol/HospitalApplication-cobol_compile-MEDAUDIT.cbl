000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDAUDIT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100*
001200* DATE-WRITTEN  JWS   ORIGINAL - ONE SHARED APPEND-ONLY AUDIT LOG
001300*                     FOR THE WHOLE MEDIQUEST SUITE.  EVERY MAIN
001400*                     STEP CALLS THIS PROGRAM INSTEAD OF OWNING
001500*                     ITS OWN AUDIT FD SO THE TRAIL STAYS IN ONE
001600*                     PLACE AND IN RUN ORDER.
001700* 02/11/08      JWS   ADDED OPEN-LOG/CLOSE-LOG FUNCTION CODES SO
001800*                     THE FILE STAYS OPEN ACROSS MANY WRITE-LOG
001900*                     CALLS WITHIN A STEP INSTEAD OF OPENING AND
002000*                     CLOSING ON EVERY RECORD.  CR-0140.
002100* 09/30/09      JWS   ADDED OPEN-EXTEND FUNCTION CODE SO A LATER
002200*                     STEP IN THE SAME RUN CAN APPEND TO A LOG
002300*                     OPENED AND CLOSED BY AN EARLIER STEP RATHER
002400*                     THAN OVERLAY IT.  CR-0147.
002500* 01/05/99      RKO   YEAR-2000 REVIEW - AUD-TS IS A 14-DIGIT
002600*                     CENTURY-INCLUSIVE FIELD, NO CHANGE REQUIRED.
002700*                     TICKET Y2K-0042.
002800* 07/22/03      TLG   ADDED ABEND ON A WRITE-LOG CALL ISSUED
002900*                     BEFORE OPEN-LOG - A CALLER BUG WAS SILENTLY
003000*                     DROPPING AUDIT ROWS.  CR-0312.
003100* 12/03/09      WDH   REBUILT AS MEDAUDIT UNDER THE MEDIQUEST
003200*                     NAMING CONVENTION AFTER THE CLINIC PORTAL
003300*                     CUTOVER.  RECORD LAYOUT IS NOW THE SHARED
003400*                     AUDITREC COPYBOOK.
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT AUDIT-FILE
004500     ASSIGN TO UT-S-AUDITLOG
004600       ORGANIZATION IS SEQUENTIAL
004700       FILE STATUS IS AFCODE.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  AUDIT-FILE
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD
005400     RECORD CONTAINS 160 CHARACTERS
005500     BLOCK CONTAINS 0 RECORDS
005600     DATA RECORD IS AUDIT-FILE-REC.
005700 01  AUDIT-FILE-REC.
005800     COPY AUDITREC.
005900
006000 WORKING-STORAGE SECTION.
006050 77  WS-ROWS-WRITTEN             PIC S9(07) COMP.
006060
006100 01  FILE-STATUS-CODES.
006200     05  AFCODE                  PIC X(02).
006300         88  AF-OK                   VALUE "00".
006400     05  WS-LOG-OPEN-SW          PIC X(01) VALUE "N".
006500         88  WS-LOG-IS-OPEN          VALUE "Y".
006600         88  WS-LOG-NOT-OPEN         VALUE "N".
006700
006710* ALTERNATE VIEW OF ONE AUDIT ROW FOR A FUTURE SEQUENCE-CHECK
006720* PASS - LETS THE LOG READER COMPARE THE FIRST HALF OF THE
006730* RECORD (KEYS) AGAINST THE SECOND HALF (DETAIL) WITHOUT
006740* RE-MOVING THE WHOLE 160-BYTE ROW.
006750 01  WS-AUDIT-ROW-HOLDER         PIC X(160).
006760 01  WS-AUDIT-ROW-HALVES REDEFINES WS-AUDIT-ROW-HOLDER.
006770     05  AUD-KEY-HALF            PIC X(80).
006780     05  AUD-DETAIL-HALF         PIC X(80).
006790
006800* SAME ROW AGAIN AS 160 SINGLE-BYTE SLOTS FOR A BYTE-COUNT
006810* CHECK ON SHORT/TRUNCATED WRITES.
006820 01  WS-AUDIT-ROW-BYTES REDEFINES WS-AUDIT-ROW-HOLDER.
006830     05  AUD-ROW-BYTE OCCURS 160 TIMES PIC X(01).
006850* ROW AGAIN AS 40 FOUR-BYTE NATIVE BINARY SLOTS - A SPARE VIEW
006860* KEPT FOR A WORD-ALIGNED CHECKSUM PASS THAT WAS PROTOTYPED BUT
006870* NEVER WIRED IN - LEFT HERE RATHER THAN RIPPED OUT.
006880 01  WS-AUDIT-ROW-WORDS REDEFINES WS-AUDIT-ROW-HOLDER.
006890     05  AUD-ROW-WORD OCCURS 40 TIMES PIC 9(08) COMP-5.
006900
007100 COPY ABENDREC.
007200
007300 LINKAGE SECTION.
007400 01  AUDIT-CALL-REC.
007500     05  AUL-FUNCTION-CODE       PIC X(08).
007600         88  AUL-FN-OPEN-LOG         VALUE "OPEN".
007700         88  AUL-FN-OPEN-EXTEND      VALUE "EXTEND".
007800         88  AUL-FN-WRITE-LOG        VALUE "WRITE".
007900         88  AUL-FN-CLOSE-LOG        VALUE "CLOSE".
008000     05  AUL-RECORD.
008100         COPY AUDITREC REPLACING ==AUD-== BY ==AUL-==.
008200
008300 01  RETURN-CD                   PIC S9(04) COMP.
008400
008500 PROCEDURE DIVISION USING AUDIT-CALL-REC, RETURN-CD.
008600 000-MAINLINE.
008700     MOVE ZERO TO RETURN-CD.
008800     EVALUATE TRUE
008900         WHEN AUL-FN-OPEN-LOG
009000             PERFORM 100-OPEN-LOG THRU 100-EXIT
009100         WHEN AUL-FN-OPEN-EXTEND
009200             PERFORM 150-OPEN-EXTEND THRU 150-EXIT
009300         WHEN AUL-FN-WRITE-LOG
009400             PERFORM 200-WRITE-LOG THRU 200-EXIT
009500         WHEN AUL-FN-CLOSE-LOG
009600             PERFORM 300-CLOSE-LOG THRU 300-EXIT
009700         WHEN OTHER
009800             MOVE "** INVALID MEDAUDIT FUNCTION CODE"
009900                 TO ABEND-REASON
010000             GO TO 1000-ABEND-RTN
010100     END-EVALUATE.
010200     GOBACK.
010300
010400 100-OPEN-LOG.
010500     MOVE "100-OPEN-LOG" TO PARA-NAME.
010600     OPEN OUTPUT AUDIT-FILE.
010700     MOVE "Y" TO WS-LOG-OPEN-SW.
010800     MOVE ZERO TO WS-ROWS-WRITTEN.
010900 100-EXIT.
011000     EXIT.
011100
011200 150-OPEN-EXTEND.
011300     MOVE "150-OPEN-EXTEND" TO PARA-NAME.
011400     OPEN EXTEND AUDIT-FILE.
011500     MOVE "Y" TO WS-LOG-OPEN-SW.
011600 150-EXIT.
011700     EXIT.
011800
011900 200-WRITE-LOG.
012000     MOVE "200-WRITE-LOG" TO PARA-NAME.
012100     IF WS-LOG-NOT-OPEN
012200         MOVE "** WRITE-LOG CALLED BEFORE OPEN-LOG"
012300             TO ABEND-REASON
012400         GO TO 1000-ABEND-RTN.
012500     MOVE AUL-RECORD TO AUDIT-FILE-REC.
012600     WRITE AUDIT-FILE-REC.
012700     IF NOT AF-OK
012800         MOVE "** PROBLEM WRITING AUDIT-FILE" TO ABEND-REASON
012900         GO TO 1000-ABEND-RTN.
013000     ADD 1 TO WS-ROWS-WRITTEN.
013100 200-EXIT.
013200     EXIT.
013300
013400 300-CLOSE-LOG.
013500     MOVE "300-CLOSE-LOG" TO PARA-NAME.
013600     IF WS-LOG-IS-OPEN
013700         CLOSE AUDIT-FILE
013800         MOVE "N" TO WS-LOG-OPEN-SW.
013900 300-EXIT.
014000     EXIT.
014100
014200 1000-ABEND-RTN.
014300     DISPLAY "*** ABNORMAL END OF JOB-MEDAUDIT ***" UPON CONSOLE.
014400     DISPLAY ABEND-REASON.
014500     DIVIDE ZERO-VAL INTO ONE-VAL.

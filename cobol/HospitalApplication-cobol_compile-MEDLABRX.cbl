000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDLABRX.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100*
001200* DATE-WRITTEN  JWS   ORIGINAL - SCANS THE REFERENCE LAB TEXT FEED
001300*                     FOR RECOGNIZED ANALYTE LABELS AND BUILDS ONE
001400*                     OUTPUT ROW PER ANALYTE FOUND IN EACH REPORT.
001500* 03/02/88      JWS   ADDED AN ALIASES TABLE FOR LAB ABBREVIATIONS
001600*                     AFTER THE REFERENCE LAB CHANGED ITS REPORT
001700*                     WORDING WITHOUT NOTICE.  CR-0061.
001800* 07/19/90      JWS   ADDED REPORT-TYPE AUTO-DETECTION FROM A SET
001900*                     OF INDICATOR KEYWORDS - ROUTING HAD BEEN
002000*                     HARD-CODING "CBC" FOR EVERY REPORT.  CR-0102.
002100* 05/14/93      ROY   ADDED THE CONFIDENCE PERCENTAGE TO EVERY
002200*                     OUTPUT ROW PER CLINICAL OPS REQUEST SO
002300*                     DOWNSTREAM SYSTEMS CAN FLAG LOW-CONFIDENCE
002400*                     EXTRACTIONS.  CR-0168.
002500* 01/12/99      RKO   YEAR-2000 REVIEW - PROGRAM CARRIES NO 2-DIGIT
002600*                     YEAR FIELDS, NO CHANGE REQUIRED.
002700*                     TICKET Y2K-0042.
002800* 08/27/01      TLG   WIDENED THE ALIAS TABLE TO 3 ALIASES PER
002900*                     ANALYTE - THE LAB SWITCHED REFERENCE VENDORS
003000*                     AND BROUGHT A NEW SET OF ABBREVIATIONS.
003100*                     CR-0279.
003200* 11/03/05      WDH   CAPPED THE REPORT-TEXT BUFFER AT 10 LINES FOR
003300*                     TYPE DETECTION - A MALFORMED FEED RUN WITH AN
003400*                     UNTERMINATED *REPORT BLOCK RAN AWAY WITH
003500*                     WORKING STORAGE.  CR-0301.
003600* 12/03/09      WDH   REBUILT AS MEDLABRX UNDER THE MEDIQUEST
003700*                     NAMING CONVENTION AFTER THE CLINIC PORTAL
003800*                     CUTOVER - DALYEDIT RETIRED.  OUTPUT JOINS
003900*                     THE SHARED SUMMARY-REPORT AS SECTION 3.
003950* 04/02/11      PXA   ANL-FIELD-NAME WAS ONLY X(12) - TRUNCATED
003960*                     "TRIGLYCERIDES" TO "TRIGLYCERIDE" ON EVERY
003970*                     OUTPUT ROW FOR THAT ANALYTE.  WIDENED THE
003980*                     FIELD-NAME SLOT TO X(13) ACROSS ALL 32 ROWS
003990*                     OF THE LITERALS TABLE AND CORRECTED THE
003991*                     LITERAL.  CR-0402.
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT LAB-FILE
005100     ASSIGN TO UT-S-LABTEXT
005200       ORGANIZATION IS LINE SEQUENTIAL
005300       FILE STATUS IS LFCODE.
005400
005500     SELECT LABRES-FILE
005600     ASSIGN TO UT-S-LABRSLT
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS LRCODE.
005900
006000     SELECT REPORT-FILE
006100     ASSIGN TO UT-S-SUMMRPT
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS RFCODE.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700****** LINE-SEQUENTIAL TEXT FROM THE REFERENCE LAB FEED.
006800****** "*REPORT ID PATIENT" OPENS A REPORT, "*END" CLOSES IT, ANY
006900****** OTHER LINE IS ANALYTE TEXT FOR THIS PROGRAM TO SCAN.
007000 FD  LAB-FILE
007100     RECORD CONTAINS 80 CHARACTERS
007200     DATA RECORD IS LAB-FILE-REC.
007300 01  LAB-FILE-REC.
007400     COPY LABLINE.
007500
007600 FD  LABRES-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 100 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS LABRES-FILE-REC.
008200 01  LABRES-FILE-REC.
008300     COPY LABRSLT.
008400
008500 FD  REPORT-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 132 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS RPT-REC.
009100 01  RPT-REC  PIC X(132).
009200
009300 WORKING-STORAGE SECTION.
009400 01  FILE-STATUS-CODES.
009500     05  LFCODE                  PIC X(02).
009600         88  LF-OK                   VALUE "00".
009700         88  LF-EOF                  VALUE "10".
009800     05  LRCODE                  PIC X(02).
009900         88  LR-OK                   VALUE "00".
010000     05  RFCODE                  PIC X(02).
010100         88  RF-OK                   VALUE "00".
010200
010300 01  SWITCHES.
010400     05  MORE-LAB-SW             PIC X(01) VALUE "Y".
010500         88  MORE-LAB-LINES          VALUE "Y".
010600         88  NO-MORE-LAB-LINES       VALUE "N".
010700     05  IN-REPORT-SW            PIC X(01) VALUE "N".
010800         88  IN-REPORT               VALUE "Y".
010900         88  NOT-IN-REPORT           VALUE "N".
011000     05  WS-TYPE-FOUND-SW        PIC X(01) VALUE "N".
011100         88  WS-TYPE-FOUND           VALUE "Y".
011200     05  WS-SAW-DOT-SW           PIC X(01) VALUE "N".
011300         88  WS-SAW-DOT              VALUE "Y".
011400     05  WS-NUM-DONE-SW          PIC X(01) VALUE "N".
011500         88  WS-NUM-DONE             VALUE "Y".
011600
011700 01  HOLD-FIELDS.
011800     05  HOLD-REPORT-ID          PIC X(12).
011900     05  HOLD-PATIENT-ID         PIC X(12).
012000     05  HOLD-REPORT-TYPE        PIC X(12).
012100     05  FILLER                  PIC X(04).
012200
012300 01  WS-UNSTRING-TOKENS.
012400     05  WS-TAG-TOKEN            PIC X(12).
012500     05  WS-RPT-ID-TOKEN         PIC X(12).
012600     05  WS-RPT-PAT-TOKEN        PIC X(12).
012700     05  FILLER                  PIC X(04).
012800
012900 01  WS-LINE-AREAS.
013000     05  WS-LINE-UPPER           PIC X(80).
013100     05  WS-REPORT-BUFFER        PIC X(800).
013200     05  WS-REPORT-LINE-COUNT    PIC S9(04) COMP.
013300     05  WS-BUFFER-LINES-USED    PIC S9(04) COMP.
013400     05  WS-BUFFER-POS           PIC S9(04) COMP.
013500
013600 01  COUNTERS-AND-ACCUMULATORS.
013700     05  WS-REPORTS-PROCESSED    PIC S9(07) COMP.
013800     05  WS-ANALYTES-EXTRACTED   PIC S9(07) COMP.
013900     05  WS-CONFIDENCE-SUM       PIC S9(07)V99 COMP-3.
014000     05  WS-ANALYTES-FOUND-THIS-RPT PIC S9(04) COMP.
014100
014200 01  WS-CONFIDENCE-AREAS.
014300     05  WS-CONFIDENCE-THIS-RPT  PIC 9(03)V99.
014400     05  WS-AVG-CONFIDENCE       PIC 9(03)V99.
014500
014550 77  WS-SCAN-POS                 PIC S9(04) COMP.
014560 77  WS-SCAN-CHAR                PIC X(01).
014570 77  WS-DIGIT-VALUE              PIC S9(01) COMP.
014580 77  SS-SCAN-POS                 PIC S9(04) COMP.
014590 77  SS-FOUND-POS                PIC S9(04) COMP.
014600 01  NUMBER-SCAN-AREA.
014800     05  WS-NUM-WHOLE            PIC S9(05) COMP.
014900     05  WS-NUM-FRAC             PIC S9(02) COMP.
015000     05  WS-NUM-FRAC-DIGITS      PIC S9(01) COMP.
015100     05  WS-NUM-VALUE            PIC S9(05)V99 COMP-3.
015400
015500 01  SUBSTR-SEARCH-AREA.
015600     05  SS-TEXT                 PIC X(800).
015700     05  SS-TEXT-LEN             PIC S9(04) COMP VALUE 780.
015800     05  SS-PATTERN               PIC X(20).
015900     05  SS-PATTERN-LEN          PIC S9(04) COMP.
016200     05  WS-CALC-LEN             PIC S9(04) COMP.
016300
016400 01  WS-NOW-TS                   PIC 9(14).
016500 01  WS-NOW-TS-SPLIT REDEFINES WS-NOW-TS.
016600     05  WS-NOW-DATE-PART        PIC 9(08).
016700     05  WS-NOW-TIME-PART        PIC 9(06).
016800 01  WS-CURRENT-DATE-FIELDS.
016900     05  WS-CURRENT-YEAR         PIC 9(4).
017000     05  WS-CURRENT-MONTH        PIC 9(2).
017100     05  WS-CURRENT-DAY          PIC 9(2).
017200 01  WS-CURRENT-TIME-FIELDS.
017300     05  WS-CURRENT-HOUR         PIC 9(2).
017400     05  WS-CURRENT-MINUTE       PIC 9(2).
017500     05  WS-CURRENT-SECOND       PIC 9(2).
017600     05  WS-CURRENT-HS           PIC 9(2).
017700
017800****** TABLE OF KNOWN ANALYTES AND THEIR ALIASES, LOADED FROM
017900****** LITERALS BELOW VIA REDEFINES SO THIS PROGRAM NEVER NEEDS A
018000****** CRITERIA FILE OF ITS OWN.  SEE CR-0061 AND CR-0279 ABOVE.
018100 01  WS-ANALYTE-LITERALS.
018200     05  FILLER PIC X(13) VALUE "HEMOGLOBIN".
018300     05  FILLER PIC X(20) VALUE "HEMOGLOBIN".
018400     05  FILLER PIC X(20) VALUE "HB".
018500     05  FILLER PIC X(20) VALUE "HGB".
018600     05  FILLER PIC X(13) VALUE "WBC-COUNT".
018700     05  FILLER PIC X(20) VALUE "WBC".
018800     05  FILLER PIC X(20) VALUE "WHITE BLOOD CELL".
018900     05  FILLER PIC X(20) VALUE "LEUCOCYTE".
019000     05  FILLER PIC X(13) VALUE "RBC-COUNT".
019100     05  FILLER PIC X(20) VALUE "RBC".
019200     05  FILLER PIC X(20) VALUE "RED BLOOD CELL".
019300     05  FILLER PIC X(20) VALUE "ERYTHROCYTE".
019400     05  FILLER PIC X(13) VALUE "PLATELET".
019500     05  FILLER PIC X(20) VALUE "PLATELET".
019600     05  FILLER PIC X(20) VALUE "PLT".
019700     05  FILLER PIC X(20) VALUE SPACES.
019800     05  FILLER PIC X(13) VALUE "HEMATOCRIT".
019900     05  FILLER PIC X(20) VALUE "HEMATOCRIT".
020000     05  FILLER PIC X(20) VALUE "HCT".
020100     05  FILLER PIC X(20) VALUE "PCV".
020200     05  FILLER PIC X(13) VALUE "GLUCOSE-FAST".
020300     05  FILLER PIC X(20) VALUE "FASTING GLUCOSE".
020400     05  FILLER PIC X(20) VALUE "FBS".
020500     05  FILLER PIC X(20) VALUE "FPG".
020600     05  FILLER PIC X(13) VALUE "GLUCOSE-RAND".
020700     05  FILLER PIC X(20) VALUE "RANDOM GLUCOSE".
020800     05  FILLER PIC X(20) VALUE "RBS".
020900     05  FILLER PIC X(20) VALUE SPACES.
021000     05  FILLER PIC X(13) VALUE "GLUCOSE-PP".
021100     05  FILLER PIC X(20) VALUE "PP GLUCOSE".
021200     05  FILLER PIC X(20) VALUE "POST PRANDIAL".
021300     05  FILLER PIC X(20) VALUE "PPBS".
021400     05  FILLER PIC X(13) VALUE "HBA1C".
021500     05  FILLER PIC X(20) VALUE "HBA1C".
021600     05  FILLER PIC X(20) VALUE "GLYCATED HEMOGLOBIN".
021700     05  FILLER PIC X(20) VALUE SPACES.
021800     05  FILLER PIC X(13) VALUE "CHOL-TOTAL".
021900     05  FILLER PIC X(20) VALUE "TOTAL CHOLESTEROL".
022000     05  FILLER PIC X(20) VALUE "CHOLESTEROL".
022100     05  FILLER PIC X(20) VALUE "TC".
022200     05  FILLER PIC X(13) VALUE "CHOL-HDL".
022300     05  FILLER PIC X(20) VALUE "HDL".
022400     05  FILLER PIC X(20) VALUE SPACES.
022500     05  FILLER PIC X(20) VALUE SPACES.
022600     05  FILLER PIC X(13) VALUE "CHOL-LDL".
022700     05  FILLER PIC X(20) VALUE "LDL".
022800     05  FILLER PIC X(20) VALUE SPACES.
022900     05  FILLER PIC X(20) VALUE SPACES.
023000     05  FILLER PIC X(13) VALUE "CHOL-VLDL".
023100     05  FILLER PIC X(20) VALUE "VLDL".
023200     05  FILLER PIC X(20) VALUE SPACES.
023300     05  FILLER PIC X(20) VALUE SPACES.
023400     05  FILLER PIC X(13) VALUE "TRIGLYCERIDES".
023500     05  FILLER PIC X(20) VALUE "TRIGLYCERIDES".
023600     05  FILLER PIC X(20) VALUE "TG".
023700     05  FILLER PIC X(20) VALUE SPACES.
023800     05  FILLER PIC X(13) VALUE "SGOT".
023900     05  FILLER PIC X(20) VALUE "SGOT".
024000     05  FILLER PIC X(20) VALUE "AST".
024100     05  FILLER PIC X(20) VALUE SPACES.
024200     05  FILLER PIC X(13) VALUE "SGPT".
024300     05  FILLER PIC X(20) VALUE "SGPT".
024400     05  FILLER PIC X(20) VALUE "ALT".
024500     05  FILLER PIC X(20) VALUE SPACES.
024600     05  FILLER PIC X(13) VALUE "ALK-PHOS".
024700     05  FILLER PIC X(20) VALUE "ALKALINE PHOSPHATASE".
024800     05  FILLER PIC X(20) VALUE "ALP".
024900     05  FILLER PIC X(20) VALUE SPACES.
025000     05  FILLER PIC X(13) VALUE "BILI-TOTAL".
025100     05  FILLER PIC X(20) VALUE "TOTAL BILIRUBIN".
025200     05  FILLER PIC X(20) VALUE "BILIRUBIN TOTAL".
025300     05  FILLER PIC X(20) VALUE SPACES.
025400     05  FILLER PIC X(13) VALUE "BILI-DIRECT".
025500     05  FILLER PIC X(20) VALUE "DIRECT BILIRUBIN".
025600     05  FILLER PIC X(20) VALUE "BILIRUBIN DIRECT".
025700     05  FILLER PIC X(20) VALUE SPACES.
025800     05  FILLER PIC X(13) VALUE "TOT-PROTEIN".
025900     05  FILLER PIC X(20) VALUE "TOTAL PROTEIN".
026000     05  FILLER PIC X(20) VALUE SPACES.
026100     05  FILLER PIC X(20) VALUE SPACES.
026200     05  FILLER PIC X(13) VALUE "ALBUMIN".
026300     05  FILLER PIC X(20) VALUE "ALBUMIN".
026400     05  FILLER PIC X(20) VALUE SPACES.
026500     05  FILLER PIC X(20) VALUE SPACES.
026600     05  FILLER PIC X(13) VALUE "CREATININE".
026700     05  FILLER PIC X(20) VALUE "CREATININE".
026800     05  FILLER PIC X(20) VALUE "CREAT".
026900     05  FILLER PIC X(20) VALUE SPACES.
027000     05  FILLER PIC X(13) VALUE "UREA".
027100     05  FILLER PIC X(20) VALUE "UREA".
027200     05  FILLER PIC X(20) VALUE "BLOOD UREA".
027300     05  FILLER PIC X(20) VALUE SPACES.
027400     05  FILLER PIC X(13) VALUE "URIC-ACID".
027500     05  FILLER PIC X(20) VALUE "URIC ACID".
027600     05  FILLER PIC X(20) VALUE SPACES.
027700     05  FILLER PIC X(20) VALUE SPACES.
027800     05  FILLER PIC X(13) VALUE "BUN".
027900     05  FILLER PIC X(20) VALUE "BUN".
028000     05  FILLER PIC X(20) VALUE "BLOOD UREA NITROGEN".
028100     05  FILLER PIC X(20) VALUE SPACES.
028200     05  FILLER PIC X(13) VALUE "EGFR".
028300     05  FILLER PIC X(20) VALUE "EGFR".
028400     05  FILLER PIC X(20) VALUE "GFR".
028500     05  FILLER PIC X(20) VALUE SPACES.
028600     05  FILLER PIC X(13) VALUE "TSH".
028700     05  FILLER PIC X(20) VALUE "TSH".
028800     05  FILLER PIC X(20) VALUE SPACES.
028900     05  FILLER PIC X(20) VALUE SPACES.
029000     05  FILLER PIC X(13) VALUE "T3".
029100     05  FILLER PIC X(20) VALUE "T3".
029200     05  FILLER PIC X(20) VALUE SPACES.
029300     05  FILLER PIC X(20) VALUE SPACES.
029400     05  FILLER PIC X(13) VALUE "T4".
029500     05  FILLER PIC X(20) VALUE "T4".
029600     05  FILLER PIC X(20) VALUE SPACES.
029700     05  FILLER PIC X(20) VALUE SPACES.
029800     05  FILLER PIC X(13) VALUE "SODIUM".
029900     05  FILLER PIC X(20) VALUE "SODIUM".
030000     05  FILLER PIC X(20) VALUE "NA".
030100     05  FILLER PIC X(20) VALUE SPACES.
030200     05  FILLER PIC X(13) VALUE "POTASSIUM".
030300     05  FILLER PIC X(20) VALUE "POTASSIUM".
030400     05  FILLER PIC X(20) VALUE "K".
030500     05  FILLER PIC X(20) VALUE SPACES.
030600     05  FILLER PIC X(13) VALUE "CHLORIDE".
030700     05  FILLER PIC X(20) VALUE "CHLORIDE".
030800     05  FILLER PIC X(20) VALUE "CL".
030900     05  FILLER PIC X(20) VALUE SPACES.
031000
031100 01  ANALYTE-CRIT-TABLE REDEFINES WS-ANALYTE-LITERALS.
031200     05  ANL-ROW OCCURS 32 TIMES INDEXED BY ANL-IDX.
031300         10  ANL-FIELD-NAME      PIC X(13).
031400         10  ANL-ALIAS           PIC X(20) OCCURS 3 TIMES
031500                                  INDEXED BY ALS-IDX.
031600
031700 01  WS-MAX-ANALYTES              PIC S9(04) COMP VALUE 32.
031800
031900 01  ANALYTE-FOUND-AREA.
032000     05  ANF-ROW OCCURS 32 TIMES.
032100         10  ANF-FOUND-SW        PIC X(01).
032200         10  ANF-VALUE           PIC S9(05)V99 COMP-3.
032300
032400****** TABLE OF REPORT-TYPE INDICATOR KEYWORDS, CHECKED IN
032500****** PRIORITY ORDER - FIRST CATEGORY WITH A KEYWORD PRESENT
032600****** ANYWHERE IN THE REPORT TEXT WINS.
032700 01  WS-INDICATOR-LITERALS.
032800     05  FILLER PIC X(08) VALUE "CBC".
032900     05  FILLER PIC X(20) VALUE "HEMOGLOBIN".
033000     05  FILLER PIC X(08) VALUE "CBC".
033100     05  FILLER PIC X(20) VALUE "WBC".
033200     05  FILLER PIC X(08) VALUE "CBC".
033300     05  FILLER PIC X(20) VALUE "RBC".
033400     05  FILLER PIC X(08) VALUE "CBC".
033500     05  FILLER PIC X(20) VALUE "PLATELET".
033600     05  FILLER PIC X(08) VALUE "CBC".
033700     05  FILLER PIC X(20) VALUE "COMPLETE BLOOD COUNT".
033800     05  FILLER PIC X(08) VALUE "CBC".
033900     05  FILLER PIC X(20) VALUE "CBC".
034000     05  FILLER PIC X(08) VALUE "LIPID".
034100     05  FILLER PIC X(20) VALUE "CHOLESTEROL".
034200     05  FILLER PIC X(08) VALUE "LIPID".
034300     05  FILLER PIC X(20) VALUE "HDL".
034400     05  FILLER PIC X(08) VALUE "LIPID".
034500     05  FILLER PIC X(20) VALUE "LDL".
034600     05  FILLER PIC X(08) VALUE "LIPID".
034700     05  FILLER PIC X(20) VALUE "TRIGLYCERIDE".
034800     05  FILLER PIC X(08) VALUE "LIPID".
034900     05  FILLER PIC X(20) VALUE "LIPID PROFILE".
035000     05  FILLER PIC X(08) VALUE "LIVER".
035100     05  FILLER PIC X(20) VALUE "SGOT".
035200     05  FILLER PIC X(08) VALUE "LIVER".
035300     05  FILLER PIC X(20) VALUE "SGPT".
035400     05  FILLER PIC X(08) VALUE "LIVER".
035500     05  FILLER PIC X(20) VALUE "ALT".
035600     05  FILLER PIC X(08) VALUE "LIVER".
035700     05  FILLER PIC X(20) VALUE "AST".
035800     05  FILLER PIC X(08) VALUE "LIVER".
035900     05  FILLER PIC X(20) VALUE "LIVER FUNCTION".
036000     05  FILLER PIC X(08) VALUE "LIVER".
036100     05  FILLER PIC X(20) VALUE "LFT".
036200     05  FILLER PIC X(08) VALUE "KIDNEY".
036300     05  FILLER PIC X(20) VALUE "CREATININE".
036400     05  FILLER PIC X(08) VALUE "KIDNEY".
036500     05  FILLER PIC X(20) VALUE "UREA".
036600     05  FILLER PIC X(08) VALUE "KIDNEY".
036700     05  FILLER PIC X(20) VALUE "KIDNEY FUNCTION".
036800     05  FILLER PIC X(08) VALUE "KIDNEY".
036900     05  FILLER PIC X(20) VALUE "KFT".
037000     05  FILLER PIC X(08) VALUE "KIDNEY".
037100     05  FILLER PIC X(20) VALUE "RFT".
037200     05  FILLER PIC X(08) VALUE "THYROID".
037300     05  FILLER PIC X(20) VALUE "TSH".
037400     05  FILLER PIC X(08) VALUE "THYROID".
037500     05  FILLER PIC X(20) VALUE "T3".
037600     05  FILLER PIC X(08) VALUE "THYROID".
037700     05  FILLER PIC X(20) VALUE "T4".
037800     05  FILLER PIC X(08) VALUE "THYROID".
037900     05  FILLER PIC X(20) VALUE "THYROID".
038000     05  FILLER PIC X(08) VALUE "DIABETES".
038100     05  FILLER PIC X(20) VALUE "GLUCOSE".
038200     05  FILLER PIC X(08) VALUE "DIABETES".
038300     05  FILLER PIC X(20) VALUE "HBA1C".
038400     05  FILLER PIC X(08) VALUE "DIABETES".
038500     05  FILLER PIC X(20) VALUE "BLOOD SUGAR".
038600
038700 01  INDICATOR-CRIT-TABLE REDEFINES WS-INDICATOR-LITERALS.
038800     05  IND-ROW OCCURS 29 TIMES INDEXED BY IND-IDX.
038900         10  IND-CATEGORY        PIC X(08).
039000         10  IND-KEYWORD         PIC X(20).
039100
039200****** SECTION 3 OF THE SHARED SUMMARY-REPORT - LAB REPORTS.
039300 01  WS-SEC3-HDR.
039400     05  FILLER     PIC X(12) VALUE "REPORT-ID".
039500     05  FILLER     PIC X(14) VALUE "PATIENT-ID".
039600     05  FILLER     PIC X(10) VALUE "TYPE".
039700     05  FILLER     PIC X(08) VALUE "FOUND".
039800     05  FILLER     PIC X(10) VALUE "CONFID".
039900     05  FILLER     PIC X(78) VALUE SPACES.
040000
040100 01  WS-SEC3-DETAIL.
040200     05  D3-REPORT-ID            PIC X(12).
040300     05  FILLER                  PIC X(02) VALUE SPACES.
040400     05  D3-PATIENT-ID           PIC X(12).
040500     05  FILLER                  PIC X(02) VALUE SPACES.
040600     05  D3-TYPE                 PIC X(08).
040700     05  FILLER                  PIC X(02) VALUE SPACES.
040800     05  D3-FOUND                PIC ZZ9.
040900     05  FILLER                  PIC X(05) VALUE SPACES.
041000     05  D3-CONFID               PIC ZZ9.99.
041100     05  FILLER                  PIC X(80) VALUE SPACES.
041200
041300 01  WS-SEC3-TOTAL.
041400     05  FILLER     PIC X(20) VALUE "REPORTS PROCESSED".
041500     05  T3-REPORTS PIC ZZZ,ZZ9.
041600     05  FILLER     PIC X(03) VALUE SPACES.
041700     05  FILLER     PIC X(20) VALUE "ANALYTES EXTRACTED".
041800     05  T3-ANALYTES PIC ZZZ,ZZ9.
041900     05  FILLER     PIC X(03) VALUE SPACES.
042000     05  FILLER     PIC X(16) VALUE "AVG CONFIDENCE".
042100     05  T3-AVG-CONF PIC ZZ9.99.
042200     05  FILLER     PIC X(50) VALUE SPACES.
042300
042400 01  WS-BLANK-LINE.
042500     05  FILLER     PIC X(132) VALUE SPACES.
042600
042700 COPY ABENDREC.
042800
042900 PROCEDURE DIVISION.
043000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
043100     PERFORM 100-MAINLINE THRU 100-EXIT
043200             UNTIL NO-MORE-LAB-LINES.
043300     PERFORM 999-CLEANUP THRU 999-EXIT.
043400     MOVE +0 TO RETURN-CODE.
043500     GOBACK.
043600
043700 000-HOUSEKEEPING.
043800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
043900     DISPLAY "******** BEGIN JOB MEDLABRX ********".
044000     ACCEPT WS-CURRENT-DATE-FIELDS FROM DATE YYYYMMDD.
044100     ACCEPT WS-CURRENT-TIME-FIELDS FROM TIME.
044200     STRING WS-CURRENT-YEAR WS-CURRENT-MONTH WS-CURRENT-DAY
044300            WS-CURRENT-HOUR WS-CURRENT-MINUTE WS-CURRENT-SECOND
044400            DELIMITED BY SIZE INTO WS-NOW-TS.
044500
044600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
044700     MOVE "N" TO IN-REPORT-SW.
044800
044900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
045000     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.
045100     WRITE RPT-REC FROM WS-SEC3-HDR AFTER ADVANCING 1.
045200 000-EXIT.
045300     EXIT.
045400
045500 100-MAINLINE.
045600     MOVE "100-MAINLINE" TO PARA-NAME.
045700     READ LAB-FILE
045800         AT END
045900             MOVE "N" TO MORE-LAB-SW
046000             GO TO 100-EXIT
046100     END-READ.
046200     PERFORM 200-PROCESS-ONE-LINE THRU 200-EXIT.
046300 100-EXIT.
046400     EXIT.
046500
046600 200-PROCESS-ONE-LINE.
046700     MOVE "200-PROCESS-ONE-LINE" TO PARA-NAME.
046800     EVALUATE TRUE
046900         WHEN LAB-TEXT (1:7) = "*REPORT"
047000             PERFORM 210-START-REPORT THRU 210-EXIT
047100         WHEN LAB-TEXT (1:4) = "*END"
047200             PERFORM 220-END-REPORT THRU 220-EXIT
047300         WHEN IN-REPORT AND LAB-TEXT NOT = SPACES
047400             PERFORM 225-UPPERCASE-LINE THRU 225-EXIT
047500             PERFORM 600-ADD-TO-BUFFER THRU 600-EXIT
047600             PERFORM 230-SCAN-ANALYTE-LINE THRU 230-EXIT
047700         WHEN OTHER
047800             CONTINUE
047900     END-EVALUATE.
048000 200-EXIT.
048100     EXIT.
048200
048300 210-START-REPORT.
048400     MOVE "210-START-REPORT" TO PARA-NAME.
048500     MOVE SPACES TO WS-REPORT-BUFFER.
048600     MOVE ZERO TO WS-REPORT-LINE-COUNT, WS-BUFFER-LINES-USED,
048700                  WS-ANALYTES-FOUND-THIS-RPT.
048800     MOVE SPACES TO HOLD-REPORT-ID, HOLD-PATIENT-ID.
048900     PERFORM 215-RESET-FOUND-FLAGS THRU 215-EXIT
049000         VARYING ANL-IDX FROM 1 BY 1 UNTIL ANL-IDX > 32.
049100     UNSTRING LAB-TEXT DELIMITED BY SPACE
049200         INTO WS-TAG-TOKEN, WS-RPT-ID-TOKEN, WS-RPT-PAT-TOKEN
049300     END-UNSTRING.
049400     MOVE WS-RPT-ID-TOKEN TO HOLD-REPORT-ID.
049500     MOVE WS-RPT-PAT-TOKEN TO HOLD-PATIENT-ID.
049600     MOVE "Y" TO IN-REPORT-SW.
049700 210-EXIT.
049800     EXIT.
049900
050000 215-RESET-FOUND-FLAGS.
050100     MOVE "N" TO ANF-FOUND-SW (ANL-IDX).
050200     MOVE ZERO TO ANF-VALUE (ANL-IDX).
050300 215-EXIT.
050400     EXIT.
050500
050600 220-END-REPORT.
050700     MOVE "220-END-REPORT" TO PARA-NAME.
050800     PERFORM 300-DETECT-REPORT-TYPE THRU 300-EXIT.
050900     PERFORM 305-COUNT-FOUND-ANALYTES THRU 305-EXIT.
051000     PERFORM 310-COMPUTE-CONFIDENCE THRU 310-EXIT.
051100     PERFORM 320-WRITE-ANALYTE-ROWS THRU 320-EXIT.
051200     PERFORM 330-WRITE-DETAIL-LINE THRU 330-EXIT.
051300     ADD 1 TO WS-REPORTS-PROCESSED.
051400     ADD WS-ANALYTES-FOUND-THIS-RPT TO WS-ANALYTES-EXTRACTED.
051500     ADD WS-CONFIDENCE-THIS-RPT TO WS-CONFIDENCE-SUM.
051600     MOVE "N" TO IN-REPORT-SW.
051700 220-EXIT.
051800     EXIT.
051900
052000 225-UPPERCASE-LINE.
052100     MOVE "225-UPPERCASE-LINE" TO PARA-NAME.
052200     MOVE LAB-TEXT TO WS-LINE-UPPER.
052300     INSPECT WS-LINE-UPPER CONVERTING
052400         "abcdefghijklmnopqrstuvwxyz" TO
052500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
052600 225-EXIT.
052700     EXIT.
052800
052900 230-SCAN-ANALYTE-LINE.
053000     MOVE "230-SCAN-ANALYTE-LINE" TO PARA-NAME.
053100     PERFORM 240-TRY-ONE-ANALYTE THRU 240-EXIT
053200         VARYING ANL-IDX FROM 1 BY 1 UNTIL ANL-IDX > 32.
053300 230-EXIT.
053400     EXIT.
053500
053600 240-TRY-ONE-ANALYTE.
053700     MOVE "240-TRY-ONE-ANALYTE" TO PARA-NAME.
053800     IF ANF-FOUND-SW (ANL-IDX) = "N"
053900         PERFORM 250-TRY-ONE-ALIAS THRU 250-EXIT
054000             VARYING ALS-IDX FROM 1 BY 1
054100             UNTIL ALS-IDX > 3 OR ANF-FOUND-SW (ANL-IDX) = "Y"
054200     END-IF.
054300 240-EXIT.
054400     EXIT.
054500
054600 250-TRY-ONE-ALIAS.
054700     MOVE "250-TRY-ONE-ALIAS" TO PARA-NAME.
054800     MOVE ANL-ALIAS (ANL-IDX, ALS-IDX) TO SS-PATTERN.
054900     PERFORM 560-CALC-PATTERN-LEN THRU 560-EXIT.
055000     MOVE WS-CALC-LEN TO SS-PATTERN-LEN.
055100     IF SS-PATTERN-LEN > ZERO
055200         MOVE SPACES TO SS-TEXT
055300         MOVE WS-LINE-UPPER TO SS-TEXT (1:80)
055400         PERFORM 500-FIND-SUBSTRING THRU 500-EXIT
055500         IF SS-FOUND-POS > ZERO
055600             MOVE "Y" TO ANF-FOUND-SW (ANL-IDX)
055700             COMPUTE WS-SCAN-POS = SS-FOUND-POS + SS-PATTERN-LEN
055800             PERFORM 570-SCAN-NUMBER THRU 570-EXIT
055900             MOVE WS-NUM-VALUE TO ANF-VALUE (ANL-IDX)
056000         END-IF
056100     END-IF.
056200 250-EXIT.
056300     EXIT.
056400
056500 300-DETECT-REPORT-TYPE.
056600     MOVE "300-DETECT-REPORT-TYPE" TO PARA-NAME.
056700     IF WS-REPORT-LINE-COUNT = ZERO
056800         MOVE "OTHER" TO HOLD-REPORT-TYPE
056900     ELSE
057000         MOVE "GENERAL" TO HOLD-REPORT-TYPE
057100         MOVE "N" TO WS-TYPE-FOUND-SW
057200         PERFORM 310-TRY-ONE-INDICATOR THRU 310-IND-EXIT
057300             VARYING IND-IDX FROM 1 BY 1
057400             UNTIL IND-IDX > 29 OR WS-TYPE-FOUND
057500     END-IF.
057600 300-EXIT.
057700     EXIT.
057800
057900 310-TRY-ONE-INDICATOR.
058000     MOVE "310-TRY-ONE-INDICATOR" TO PARA-NAME.
058100     MOVE IND-KEYWORD (IND-IDX) TO SS-PATTERN.
058200     PERFORM 560-CALC-PATTERN-LEN THRU 560-EXIT.
058300     MOVE WS-CALC-LEN TO SS-PATTERN-LEN.
058400     IF SS-PATTERN-LEN > ZERO
058500         MOVE WS-REPORT-BUFFER TO SS-TEXT
058600         PERFORM 500-FIND-SUBSTRING THRU 500-EXIT
058700         IF SS-FOUND-POS > ZERO
058800             MOVE IND-CATEGORY (IND-IDX) TO HOLD-REPORT-TYPE
058900             MOVE "Y" TO WS-TYPE-FOUND-SW
059000         END-IF
059100     END-IF.
059200 310-IND-EXIT.
059300     EXIT.
059400
059500 305-COUNT-FOUND-ANALYTES.
059600     MOVE "305-COUNT-FOUND-ANALYTES" TO PARA-NAME.
059700     MOVE ZERO TO WS-ANALYTES-FOUND-THIS-RPT.
059800     PERFORM 307-COUNT-ONE-ANALYTE THRU 307-EXIT
059900         VARYING ANL-IDX FROM 1 BY 1 UNTIL ANL-IDX > 32.
060000 305-EXIT.
060100     EXIT.
060200
060300 307-COUNT-ONE-ANALYTE.
060400     IF ANF-FOUND-SW (ANL-IDX) = "Y"
060500         ADD 1 TO WS-ANALYTES-FOUND-THIS-RPT.
060600 307-EXIT.
060700     EXIT.
060800
060900 310-COMPUTE-CONFIDENCE.
061000     MOVE "310-COMPUTE-CONFIDENCE" TO PARA-NAME.
061100     IF WS-REPORT-LINE-COUNT = ZERO
061200         MOVE ZERO TO WS-CONFIDENCE-THIS-RPT
061300     ELSE
061400         COMPUTE WS-CONFIDENCE-THIS-RPT ROUNDED =
061500             (WS-ANALYTES-FOUND-THIS-RPT / WS-MAX-ANALYTES) * 100
061600     END-IF.
061700 310-EXIT.
061800     EXIT.
061900
062000 320-WRITE-ANALYTE-ROWS.
062100     MOVE "320-WRITE-ANALYTE-ROWS" TO PARA-NAME.
062200     PERFORM 325-WRITE-ONE-ANALYTE-ROW THRU 325-EXIT
062300         VARYING ANL-IDX FROM 1 BY 1 UNTIL ANL-IDX > 32.
062400 320-EXIT.
062500     EXIT.
062600
062700 325-WRITE-ONE-ANALYTE-ROW.
062800     IF ANF-FOUND-SW (ANL-IDX) = "Y"
062900         MOVE HOLD-REPORT-ID    TO LRS-REPORT-ID
063000         MOVE HOLD-PATIENT-ID   TO LRS-PATIENT-ID
063100         MOVE HOLD-REPORT-TYPE  TO LRS-REPORT-TYPE
063200         MOVE ANL-FIELD-NAME (ANL-IDX) TO LRS-FIELD-NAME
063300         MOVE ANF-VALUE (ANL-IDX)      TO LRS-VALUE
063400         MOVE WS-CONFIDENCE-THIS-RPT   TO LRS-CONFIDENCE
063500         WRITE LABRES-FILE-REC
063600         IF NOT LR-OK
063700             MOVE "** PROBLEM WRITING LABRES-FILE" TO
063800                  ABEND-REASON
063900             GO TO 1000-ABEND-RTN
064000         END-IF
064100     END-IF.
064200 325-EXIT.
064300     EXIT.
064400
064500 330-WRITE-DETAIL-LINE.
064600     MOVE "330-WRITE-DETAIL-LINE" TO PARA-NAME.
064700     MOVE HOLD-REPORT-ID           TO D3-REPORT-ID.
064800     MOVE HOLD-PATIENT-ID          TO D3-PATIENT-ID.
064900     MOVE HOLD-REPORT-TYPE         TO D3-TYPE.
065000     MOVE WS-ANALYTES-FOUND-THIS-RPT TO D3-FOUND.
065100     MOVE WS-CONFIDENCE-THIS-RPT   TO D3-CONFID.
065200     WRITE RPT-REC FROM WS-SEC3-DETAIL AFTER ADVANCING 1.
065300 330-EXIT.
065400     EXIT.
065500
065600 500-FIND-SUBSTRING.
065700     MOVE "500-FIND-SUBSTRING" TO PARA-NAME.
065800     MOVE ZERO TO SS-FOUND-POS.
065900     PERFORM 510-TRY-ONE-POSITION THRU 510-EXIT
066000         VARYING SS-SCAN-POS FROM 1 BY 1
066100         UNTIL SS-SCAN-POS > SS-TEXT-LEN OR SS-FOUND-POS > ZERO.
066200 500-EXIT.
066300     EXIT.
066400
066500 510-TRY-ONE-POSITION.
066600     IF SS-TEXT (SS-SCAN-POS : SS-PATTERN-LEN) =
066700        SS-PATTERN (1 : SS-PATTERN-LEN)
066800         MOVE SS-SCAN-POS TO SS-FOUND-POS.
066900 510-EXIT.
067000     EXIT.
067100
067200 560-CALC-PATTERN-LEN.
067300     MOVE "560-CALC-PATTERN-LEN" TO PARA-NAME.
067400     MOVE 20 TO WS-CALC-LEN.
067500     PERFORM 565-TRIM-ONE-CHAR THRU 565-EXIT
067600         UNTIL WS-CALC-LEN = ZERO
067700            OR SS-PATTERN (WS-CALC-LEN : 1) NOT = SPACE.
067800 560-EXIT.
067900     EXIT.
068000
068100 565-TRIM-ONE-CHAR.
068200     SUBTRACT 1 FROM WS-CALC-LEN.
068300 565-EXIT.
068400     EXIT.
068500
068600 570-SCAN-NUMBER.
068700     MOVE "570-SCAN-NUMBER" TO PARA-NAME.
068800     MOVE ZERO TO WS-NUM-WHOLE, WS-NUM-FRAC, WS-NUM-FRAC-DIGITS.
068900     MOVE "N" TO WS-SAW-DOT-SW, WS-NUM-DONE-SW.
069000     PERFORM 572-SKIP-TO-DIGIT THRU 572-EXIT
069100         UNTIL WS-SCAN-POS > 800
069200            OR (SS-TEXT (WS-SCAN-POS:1) >= "0"
069300                AND SS-TEXT (WS-SCAN-POS:1) <= "9")
069400            OR (SS-TEXT (WS-SCAN-POS:1) NOT = SPACE
069500                AND SS-TEXT (WS-SCAN-POS:1) NOT = ":").
069600     PERFORM 575-CONSUME-ONE-CHAR THRU 575-EXIT
069700         UNTIL WS-SCAN-POS > 800 OR WS-NUM-DONE.
069800     IF WS-NUM-FRAC-DIGITS = 1
069900         MULTIPLY 10 BY WS-NUM-FRAC.
070000     COMPUTE WS-NUM-VALUE = WS-NUM-WHOLE + (WS-NUM-FRAC / 100).
070100 570-EXIT.
070200     EXIT.
070300
070400 572-SKIP-TO-DIGIT.
070500     ADD 1 TO WS-SCAN-POS.
070600 572-EXIT.
070700     EXIT.
070800
070900 575-CONSUME-ONE-CHAR.
071000     MOVE SS-TEXT (WS-SCAN-POS:1) TO WS-SCAN-CHAR.
071100     EVALUATE TRUE
071200         WHEN WS-SCAN-CHAR = "." AND NOT WS-SAW-DOT
071300             MOVE "Y" TO WS-SAW-DOT-SW
071400             ADD 1 TO WS-SCAN-POS
071500         WHEN WS-SCAN-CHAR >= "0" AND WS-SCAN-CHAR <= "9"
071600             PERFORM 580-CHAR-TO-DIGIT THRU 580-EXIT
071700             IF WS-SAW-DOT
071800                 IF WS-NUM-FRAC-DIGITS < 2
071900                     COMPUTE WS-NUM-FRAC =
072000                         WS-NUM-FRAC * 10 + WS-DIGIT-VALUE
072100                     ADD 1 TO WS-NUM-FRAC-DIGITS
072200                 END-IF
072300             ELSE
072400                 COMPUTE WS-NUM-WHOLE =
072500                     WS-NUM-WHOLE * 10 + WS-DIGIT-VALUE
072600             END-IF
072700             ADD 1 TO WS-SCAN-POS
072800         WHEN OTHER
072900             MOVE "Y" TO WS-NUM-DONE-SW
073000     END-EVALUATE.
073100 575-EXIT.
073200     EXIT.
073300
073400 580-CHAR-TO-DIGIT.
073500     EVALUATE WS-SCAN-CHAR
073600         WHEN "0" MOVE 0 TO WS-DIGIT-VALUE
073700         WHEN "1" MOVE 1 TO WS-DIGIT-VALUE
073800         WHEN "2" MOVE 2 TO WS-DIGIT-VALUE
073900         WHEN "3" MOVE 3 TO WS-DIGIT-VALUE
074000         WHEN "4" MOVE 4 TO WS-DIGIT-VALUE
074100         WHEN "5" MOVE 5 TO WS-DIGIT-VALUE
074200         WHEN "6" MOVE 6 TO WS-DIGIT-VALUE
074300         WHEN "7" MOVE 7 TO WS-DIGIT-VALUE
074400         WHEN "8" MOVE 8 TO WS-DIGIT-VALUE
074500         WHEN "9" MOVE 9 TO WS-DIGIT-VALUE
074600         WHEN OTHER MOVE 0 TO WS-DIGIT-VALUE
074700     END-EVALUATE.
074800 580-EXIT.
074900     EXIT.
075000
075100 600-ADD-TO-BUFFER.
075200     MOVE "600-ADD-TO-BUFFER" TO PARA-NAME.
075300     ADD 1 TO WS-REPORT-LINE-COUNT.
075400     IF WS-BUFFER-LINES-USED < 10
075500         ADD 1 TO WS-BUFFER-LINES-USED
075600         COMPUTE WS-BUFFER-POS =
075700             ((WS-BUFFER-LINES-USED - 1) * 80) + 1
075800         MOVE WS-LINE-UPPER TO
075900              WS-REPORT-BUFFER (WS-BUFFER-POS : 80)
076000     END-IF.
076100 600-EXIT.
076200     EXIT.
076300
076400 800-OPEN-FILES.
076500     MOVE "800-OPEN-FILES" TO PARA-NAME.
076600     OPEN INPUT LAB-FILE.
076700     OPEN OUTPUT LABRES-FILE.
076800     OPEN EXTEND REPORT-FILE.
076900 800-EXIT.
077000     EXIT.
077100
077200 900-CLOSE-FILES.
077300     MOVE "900-CLOSE-FILES" TO PARA-NAME.
077400     CLOSE LAB-FILE, LABRES-FILE, REPORT-FILE.
077500 900-EXIT.
077600     EXIT.
077700
077800 999-CLEANUP.
077900     MOVE "999-CLEANUP" TO PARA-NAME.
078000     MOVE WS-REPORTS-PROCESSED  TO T3-REPORTS.
078100     MOVE WS-ANALYTES-EXTRACTED TO T3-ANALYTES.
078200     IF WS-REPORTS-PROCESSED > ZERO
078300         COMPUTE WS-AVG-CONFIDENCE ROUNDED =
078400             WS-CONFIDENCE-SUM / WS-REPORTS-PROCESSED
078500     ELSE
078600         MOVE ZERO TO WS-AVG-CONFIDENCE
078700     END-IF.
078800     MOVE WS-AVG-CONFIDENCE TO T3-AVG-CONF.
078900     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
079000     WRITE RPT-REC FROM WS-SEC3-TOTAL AFTER ADVANCING 1.
079100
079200     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
079300     DISPLAY "** LAB REPORTS PROCESSED **", WS-REPORTS-PROCESSED.
079400     DISPLAY "******** NORMAL END OF JOB MEDLABRX ********".
079500 999-EXIT.
079600     EXIT.
079700
079800 1000-ABEND-RTN.
079900     DISPLAY "*** ABNORMAL END OF JOB-MEDLABRX ***" UPON CONSOLE.
080000     DISPLAY ABEND-REASON.
080100     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
080200     DIVIDE ZERO-VAL INTO ONE-VAL.

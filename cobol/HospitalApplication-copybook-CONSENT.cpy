000100******************************************************************
000200* CONSENT  -  PATIENT CONSENT RECORD LAYOUT
000300*             ONE ROW PER (PATIENT, PURPOSE, GRANTEE) CONSENT
000400*             GRANT.  LOADED UNORDERED INTO A TABLE AND LINEAR-
000500*             SCANNED BY MEDCONSNT ON BEHALF OF MEDVALID AND
000600*             MEDDEVIN.  GRANT/REVOKE ARE PART OF THE CONSENT-
000650*             SERVICE CAPABILITY BUT NO BATCH STEP CALLS THEM -
000660*             NO MAINTENANCE RUN OWNS THIS TABLE.
000700******************************************************************
000800     05  CON-PATIENT-ID          PIC X(12).
000900     05  CON-PURPOSE             PIC X(12).
001000         88  CON-PURP-TREATMENT      VALUE "TREATMENT".
001100         88  CON-PURP-EMERGENCY      VALUE "EMERGENCY".
001200         88  CON-PURP-RESEARCH       VALUE "RESEARCH".
001300         88  CON-PURP-ANALYTICS      VALUE "ANALYTICS".
001400         88  CON-PURP-THIRD-PARTY    VALUE "THIRD-PARTY".
001500     05  CON-GRANTED-FLAG        PIC X(01).
001600         88  CON-IS-GRANTED          VALUE "Y".
001700         88  CON-NOT-GRANTED         VALUE "N".
001800     05  CON-GRANTED-TO          PIC X(12).
001900     05  CON-GRANTED-TS          PIC 9(14).
002000     05  CON-REVOKED-TS          PIC 9(14).
002100     05  CON-EXPIRY-TS           PIC 9(14).
002200     05  FILLER                 PIC X(01).

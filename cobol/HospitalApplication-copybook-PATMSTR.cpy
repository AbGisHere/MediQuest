000100******************************************************************
000200* PATMSTR  -  PATIENT MASTER RECORD LAYOUT
000300*             REPLACES THE OLD DDS0001.HEALTH-PLAN DCLGEN - THE
000400*             PLAN/PROVIDER TABLES WENT AWAY WITH THE BILLING
000500*             SYSTEM CUTOVER; THIS SHOP NOW KEEPS ONE FLAT FIXED
000600*             FILE OF PATIENT DEMOGRAPHICS, LOADED ASCENDING BY
000700*             PAT-ID FOR A BINARY TABLE LOOKUP IN EVERY MEDIQUEST
000800*             JOB STEP THAT NEEDS THE PATIENT MASTER.
000900*
001000*             BARE 05-LEVEL - COPY IT UNDER AN FD 01-LEVEL FOR THE
001100*             SEQUENTIAL FILE RECORD, OR UNDER A TABLE ROW FOR THE
001200*             IN-MEMORY SEARCH COPY.
001300******************************************************************
001400     05  PAT-ID                  PIC X(12).
001500     05  PAT-FIRST-NAME          PIC X(15).
001600     05  PAT-LAST-NAME           PIC X(15).
001700     05  PAT-DOB                 PIC 9(08).
001800     05  PAT-GENDER              PIC X(01).
001900         88  PAT-IS-MALE             VALUE "M".
002000         88  PAT-IS-FEMALE           VALUE "F".
002100         88  PAT-IS-OTHER-GENDER     VALUE "O".
002200     05  PAT-BLOOD-GROUP         PIC X(03).
002300     05  PAT-PHONE               PIC X(12).
002400     05  PAT-EMERG-CONTACT       PIC X(20).
002500     05  PAT-EMERG-PHONE         PIC X(12).
002600     05  PAT-ACTIVE-FLAG         PIC X(01).
002700         88  PAT-IS-ACTIVE           VALUE "Y".
002800         88  PAT-IS-INACTIVE         VALUE "N".
002900     05  FILLER                 PIC X(21).
